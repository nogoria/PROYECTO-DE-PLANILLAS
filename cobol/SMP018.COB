000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMP018.
000300 AUTHOR. L. TORRES NINO.
000400 INSTALLATION. DEPTO PROCESAMIENTO DE DATOS.
000500 DATE-WRITTEN. 08/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRINGIDO AL DEPARTAMENTO DE PLANILLAS.
000800*------------------------------------------------------------
000900* DESPIVOTEO DE COLUMNAS - GENERA UNA LINEA DE SALIDA POR    *
001000* CADA COMBINACION DE REGISTRO DE ENTRADA X COLUMNA PIVOTE   *
001100*------------------------------------------------------------
001200* HISTORIAL DE MODIFICACIONES
001300*
001400* FECHA     PROGMA  SOLIC   DESCRIPCION
001500* --------  ------  ------  ------------------------------
001600* 08/09/92  LTN     PL-034  VERSION INICIAL DEL PROGRAMA.
001700* 17/06/93  LTN     PL-037  NOMBRES DE COLUMNA PIVOTE TOMADOS
001800*                           DE PARAMETRO, NO DEL PROGRAMA.
001900* 25/11/94  JCA     PL-041  CONTADOR DE LINEAS GENERADAS EN
002000*                           EL RELATORIO DE CONTROL.
002100* 09/11/98  JCA     PL-061  AMPLIACION DE CAMPOS DE FECHA A
002200*                           4 DIGITOS DE ANO (PROYECTO 2000).
002300* 05/02/99  JCA     PL-063  PRUEBAS DE CONVERSION DE SIGLO
002400*                           CONCLUIDAS SIN NOVEDAD.
002500* 21/09/00  RMV     PL-070  LIMPIEZA DE RUTINAS OBSOLETAS DE
002600*                           LA VERSION DE NOMINA ANTERIOR.
002700* 30/10/04  RMV     PL-085  REVISION GENERAL DE CONTADORES
002800*                           DE CONTROL.
002900*------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003810*    ARCHIVO DE ENTRADA DEL DESPIVOTEO (R9) - UN REGISTRO CON
003820*    2 CAMPOS FIJOS Y 3 CAMPOS PIVOTE
003900     SELECT UNPIVOT-ENT ASSIGN TO UNPVIN
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            ACCESS MODE IS SEQUENTIAL
004200            FILE STATUS IS ST-ERRO.
004210*    ARCHIVO DE SALIDA DEL DESPIVOTEO (R10) - HASTA 3 LINEAS
004220*    POR CADA REGISTRO DE ENTRADA (U8)
004300     SELECT UNPIVOT-SAI ASSIGN TO UNPVOUT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            ACCESS MODE IS SEQUENTIAL
004600            FILE STATUS IS ST-ERRO.
004610*    RELATORIO DE CONTROLE DO PASO (U8)
004700     SELECT RELATORIO-CTL ASSIGN TO CTLRPT3
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            ACCESS MODE IS SEQUENTIAL
005000            FILE STATUS IS ST-ERRO.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500* R9 - REGISTRO DE ENTRADA DO DESPIVOTEO - OS CAMPOS FIXOS SE
005510* REPETEM EM CADA LINHA DE SAIDA GERADA A PARTIR DESTE
005520* REGISTRO; OS 3 CAMPOS PIVOTE SAO OS QUE SE TRANSFORMAM EM
005530* LINHAS SEPARADAS, UM POR COLUNA CONFIGURADA EM TAB-PIV-NOMES
005600*
005700 FD UNPIVOT-ENT
005800         LABEL RECORD IS STANDARD
005900         VALUE OF FILE-ID IS "UNPIVOT.IN".
006000 01  REG-UNPV-ENT.
006100     03  UE-FIX-FIELD-1      PIC X(20).
006200     03  UE-FIX-FIELD-2      PIC X(20).
006300     03  UE-PIV-FIELD-1      PIC X(20).
006400     03  UE-PIV-FIELD-2      PIC X(20).
006500     03  UE-PIV-FIELD-3      PIC X(20).
006550     03  FILLER              PIC X(05).
006600*
006700* R10 - REGISTRO DE SAIDA DO DESPIVOTEO - US-COLUMNA-PIVOTADA
006710* TRAZ O NOME DA COLUNA ORIGINAL (DE TAB-PIV-NOMES) E US-VALOR
006720* O VALOR QUE ESTAVA NESSA COLUNA NO REGISTRO DE ENTRADA
006800*
006900 FD UNPIVOT-SAI
007000         LABEL RECORD IS STANDARD
007100         VALUE OF FILE-ID IS "UNPIVOT.OUT".
007200 01  REG-UNPV-SAI.
007300     03  US-FIX-FIELD-1      PIC X(20).
007400     03  US-FIX-FIELD-2      PIC X(20).
007500     03  US-COLUMNA-PIVOTADA PIC X(20).
007600     03  US-VALOR            PIC X(20).
007650     03  FILLER              PIC X(05).
007700*
007710* RELATORIO DE CONTROLE DO PASO (U8)
007720*
007800 FD RELATORIO-CTL
007900         LABEL RECORD IS STANDARD
008000         VALUE OF FILE-ID IS "CTLRPT3.LST".
008100 01  REG-CTLRPT.
008110     03  CTL-LINEA           PIC X(126).
008120     03  FILLER              PIC X(006).
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE SECTION.
008400 77  W-SEL           PIC 9(01) VALUE ZEROS.
008500 77  ST-ERRO         PIC X(02) VALUE "00".
008600 77  MENS            PIC X(60) VALUE SPACES.
008700*
008710* WS-FIM-UNPIVOT MARCA O AT END DO ARQUIVO DE ENTRADA (U8);
008720* NAO HA CONCEITO DE GRUPO NESTE PASO, CADA REGISTRO DE
008730* ENTRADA E' PROCESSADO DE FORMA INDEPENDENTE
008740*
008800 01  WS-FLAGS.
008900     03  WS-FIM-UNPIVOT      PIC X(01) VALUE "N".
009000         88  FIM-UNPIVOT-SIM         VALUE "S".
009100     03  FILLER              PIC X(10).
009200*
009210* SUBINDICE DO LACO DE EMISSAO, 1 A 3 (UMA POSICAO POR COLUNA
009220* PIVOTE CONFIGURADA EM TAB-PIV-NOMES)
009230*
009300 01  WS-CONTADORES.
009400     03  WS-IX-PIV           PIC S9(04) COMP VALUE ZERO.
009500     03  FILLER              PIC X(08).
009600*
009610* CONTADORES DO RELATORIO DE CONTROLE (IMPRESSOS POR ROT-TOTAIS
009620* AO FINAL DO PASO) - U8
009630*
009700 01  WS-TOTAIS-CTRL.
009800     03  WS-CONT-LIDOS       PIC S9(07) COMP VALUE ZERO.
009900     03  WS-CONT-GRAVADOS    PIC S9(07) COMP VALUE ZERO.
010000     03  FILLER              PIC X(08).
010100*
010200* AREA DE TRABALHO DA FECHA DE CORRIDA (REDEFINIDA P/ QUEBRA)
010300*
010400 01  WS-DATA-SISTEMA.
010500     03  WS-DS-NUM           PIC 9(08) VALUE ZERO.
010550     03  FILLER              PIC X(02).
010600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
010700     03  WS-DS-ANO           PIC 9(04).
010800     03  WS-DS-MES           PIC 9(02).
010900     03  WS-DS-DIA           PIC 9(02).
010950     03  FILLER              PIC X(02).
011000*
011100* AREAS DE EDICAO DO RELATORIO DE CONTROLE
011200*
011300 77  WS-EDICAO-INT           PIC Z,ZZZ,ZZ9.
011400*
011500* NOMES DAS COLUNAS PIVOTE (CONFIGURACAO FIXA DO PROGRAMA,
011600* NO PADRAO DE TABELA CONSTANTE FILLER + REDEFINES)
011700*
011800 01  TAB-PIV-NOMES-X.
011900     03  FILLER PIC X(20) VALUE "TIPO_POLIZA".
012000     03  FILLER PIC X(20) VALUE "ESTADO_AFILIACION".
012100     03  FILLER PIC X(20) VALUE "GRUPO_FAMILIAR".
012200 01  TAB-PIV-NOMES REDEFINES TAB-PIV-NOMES-X.
012300     03  TPN-NOME PIC X(20) OCCURS 3 TIMES.
012400*
012500* REGISTRO DE ENTRADA VISTO COMO VETOR DE VALORES PIVOTE,
012600* PARA PERCORRER OS 3 CAMPOS PIV-FIELD-1..3 EM UM UNICO LACO
012700*
012800 01  WS-UNPV-ENT-FIXO.
012900     03  WS-FIX-FIELD-1      PIC X(20).
013000     03  WS-FIX-FIELD-2      PIC X(20).
013050     03  FILLER              PIC X(04).
013100 01  WS-UNPV-ENT-PIVOS.
013200     03  WS-PIV-VALOR OCCURS 3 TIMES PIC X(20).
013300*
013400* VISAO EM VETOR DOS 2 CAMPOS FIXOS, PARA UM EVENTUAL LACO
013500* DE VALIDACAO COMUM A AMBOS (RESERVADA, NAO USADA HOJE)
013600*
013700 01  WS-UNPV-ENT-FIXO-R REDEFINES WS-UNPV-ENT-FIXO.
013800     03  WS-FIX-VALOR OCCURS 2 TIMES PIC X(20).
013850     03  FILLER              PIC X(04).
013900*-----------------------------------------------------------------
014000 PROCEDURE DIVISION.
014010*****************************************************
014020* RUTINA PRINCIPAL - ABRE LOS ARCHIVOS Y PROCESA EL *
014030* ARCHIVO DE ENTRADA DE PRINCIPIO A FIN (U8)        *
014040*****************************************************
014100 INICIO.
014200     PERFORM ABRE-ARQUIVOS THRU ABRE-ARQUIVOS-FIM.
014300     PERFORM ROT-CABEC THRU ROT-CABEC-FIM.
014400     PERFORM LER-UNPIVOT01 THRU LER-UNPIVOT01-FIM.
014500     PERFORM ROT-TOTAIS THRU ROT-TOTAIS-FIM.
014600     GO TO ROT-FIM.
014700*
014800**********************************
014900* ABERTURA DOS ARQUIVOS DO CICLO *
015000**********************************
015100 ABRE-ARQUIVOS.
015110*    SO' TRES ARQUIVOS; NAO HA TABLA DE CONFIGURACAO A CARGAR
015120*    EM MEMORIA NESTE PASO (AS 3 COLUNAS PIVOTE SAO FIXAS,
015130*    EM TAB-PIV-NOMES)
015200     OPEN INPUT UNPIVOT-ENT.
015300     IF ST-ERRO NOT = "00"
015400        MOVE "ERRO NA ABERTURA DO ARQUIVO DE ENTRADA" TO MENS
015500        PERFORM ROT-MENS THRU ROT-MENS-FIM
015600        GO TO ROT-FIMS.
015700     OPEN OUTPUT UNPIVOT-SAI.
015800     OPEN OUTPUT RELATORIO-CTL.
015900     IF ST-ERRO NOT = "00"
016000        MOVE "ERRO NA ABERTURA DO RELATORIO DE CONTROLE" TO MENS
016100        PERFORM ROT-MENS THRU ROT-MENS-FIM
016200        GO TO ROT-FIMS.
016300 ABRE-ARQUIVOS-FIM.
016400     EXIT.
016500*
016600*****************************************************
016700* LACO PRINCIPAL DE LEITURA (U8) - UM REGISTRO DE    *
016800* ENTRADA GERA UMA LINHA POR COLUNA PIVOTE           *
016900*****************************************************
017000 LER-UNPIVOT01.
017100     READ UNPIVOT-ENT INTO REG-UNPV-ENT
017200         AT END
017300            GO TO LER-UNPIVOT01-FIM.
017400     ADD 1 TO WS-CONT-LIDOS.
017410*    OS 3 CAMPOS PIVOTE DO REGISTRO SAO COPIADOS PARA O VETOR
017420*    WS-PIV-VALOR, PARA QUE EMITE-LINHAS POSSA PERCORRE-LOS
017430*    EM UM UNICO LACO INDEXADO POR WS-IX-PIV
017500     MOVE UE-FIX-FIELD-1  TO WS-FIX-FIELD-1.
017600     MOVE UE-FIX-FIELD-2  TO WS-FIX-FIELD-2.
017700     MOVE UE-PIV-FIELD-1  TO WS-PIV-VALOR(1).
017800     MOVE UE-PIV-FIELD-2  TO WS-PIV-VALOR(2).
017900     MOVE UE-PIV-FIELD-3  TO WS-PIV-VALOR(3).
018000     PERFORM EMITE-LINHAS THRU EMITE-LINHAS-FIM.
018100     GO TO LER-UNPIVOT01.
018200 LER-UNPIVOT01-FIM.
018300     EXIT.
018400*
018500*****************************************************
018600* U8 - EMISSAO DE UMA LINHA POR COLUNA PIVOTE, NA    *
018700* ORDEM CONFIGURADA EM TAB-PIV-NOMES                 *
018800*****************************************************
018900 EMITE-LINHAS.
018910*    TRES PASADAS POR ESTE LACO, UMA PARA CADA COLUNA PIVOTE
018920*    NA ORDEM CONFIGURADA EM TAB-PIV-NOMES (TIPO_POLIZA,
018930*    ESTADO_AFILIACION, GRUPO_FAMILIAR)
019000     MOVE 1 TO WS-IX-PIV.
019100 EMITE-LINHAS-LOOP.
019200     IF WS-IX-PIV > 3
019300        GO TO EMITE-LINHAS-FIM.
019400     MOVE WS-FIX-FIELD-1           TO US-FIX-FIELD-1.
019500     MOVE WS-FIX-FIELD-2           TO US-FIX-FIELD-2.
019600     MOVE TPN-NOME(WS-IX-PIV)      TO US-COLUMNA-PIVOTADA.
019700     MOVE WS-PIV-VALOR(WS-IX-PIV)  TO US-VALOR.
019800     WRITE REG-UNPV-SAI.
019900     IF ST-ERRO NOT = "00"
020000        MOVE "ERRO NA GRAVACAO DO ARQUIVO DE SAIDA" TO MENS
020100        PERFORM ROT-MENS THRU ROT-MENS-FIM
020200        GO TO ROT-FIMS.
020300     ADD 1 TO WS-CONT-GRAVADOS.
020400     ADD 1 TO WS-IX-PIV.
020500     GO TO EMITE-LINHAS-LOOP.
020600 EMITE-LINHAS-FIM.
020700     EXIT.
020800*
020900*****************************************************
021000* CABECALHO DO RELATORIO DE CONTROLE                  *
021100*****************************************************
021200 ROT-CABEC.
021210*    TITULO FIJO + LINEA EN BLANCO, MISMO PADRAO DE SMP016/17
021300     MOVE SPACES TO REG-CTLRPT.
021400     MOVE "DESPIVOTEO DE COLUMNAS - RESUMEN DE CONTROL"
021500          TO REG-CTLRPT.
021600     WRITE REG-CTLRPT.
021700     MOVE SPACES TO REG-CTLRPT.
021800     WRITE REG-CTLRPT.
021900 ROT-CABEC-FIM.
022000     EXIT.
022100*
022200*****************************************************
022300* TOTAIS FINAIS DO RELATORIO DE CONTROLE (U8)        *
022400*****************************************************
022500 ROT-TOTAIS.
022510*    ETIQUETA FIJA EN LAS 30 PRIMEIRAS POSICOES, VALOR EDITADO
022520*    A DIREITA (POSICAO 33), MESMO PADRAO DE SMP016/17
022600     MOVE SPACES TO REG-CTLRPT.
022700     MOVE "LINEAS DE ENTRADA LEIDAS......" TO REG-CTLRPT(1:30).
022800     MOVE WS-CONT-LIDOS TO WS-EDICAO-INT.
022900     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
023000     WRITE REG-CTLRPT.
023100     MOVE SPACES TO REG-CTLRPT.
023200     MOVE "LINEAS DE SALIDA GENERADAS...." TO REG-CTLRPT(1:30).
023300     MOVE WS-CONT-GRAVADOS TO WS-EDICAO-INT.
023400     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
023500     WRITE REG-CTLRPT.
023600 ROT-TOTAIS-FIM.
023700     EXIT.
023800*
023900**********************
024000* ROTINA DE FIM      *
024100**********************
024200 ROT-FIM.
024210*    CIERRA LOS ARCHIVOS Y RETORNA AO PROGRAMA CHAMADOR
024220*    (SMP019, O CICLO NOCTURNO DE PLANILLAS)
024300     CLOSE UNPIVOT-ENT UNPIVOT-SAI RELATORIO-CTL.
024400 ROT-FIMP.
024500     EXIT PROGRAM.
024600 ROT-FIMS.
024610*    ERRO GRAVE - ENCERRA O PASO SEM RETORNAR AO CHAMADOR
024700     STOP RUN.
024800*
024900**********************
025000* ROTINA DE MENSAGEM *
025100**********************
025200 ROT-MENS.
025300     DISPLAY MENS.
025400 ROT-MENS-FIM.
025500     EXIT.
025600*---------------------*** FIM DE PROGRAMA ***--------------------*
