000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMP019.
000300 AUTHOR. J. CARDENAS.
000400 INSTALLATION. DEPTO PROCESAMIENTO DE DATOS.
000500 DATE-WRITTEN. 15/01/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRINGIDO AL DEPARTAMENTO DE PLANILLAS.
000800*------------------------------------------------------------
000900* CONTROL DEL CICLO NOCTURNO DE PLANILLAS - EJECUTA LOS      *
001000* PROGRAMAS DEL CICLO EN SECUENCIA, SIN INTERVENCION DE      *
001100* OPERADOR (SUSTITUYE AL MENU INTERACTIVO DE LA VERSION      *
001200* ANTERIOR DEL SISTEMA)                                      *
001300*------------------------------------------------------------
001400* HISTORIAL DE MODIFICACIONES
001500*
001600* FECHA     PROGMA  SOLIC   DESCRIPCION
001700* --------  ------  ------  ------------------------------
001800* 15/01/90  JCA     PL-018  VERSION INICIAL DEL PROGRAMA.
001900* 30/05/90  JCA     PL-022  INCLUIDA LA LLAMADA AL PROGRAMA
002000*                           DE DESCUENTO POS (SMP016).
002100* 02/03/91  RMV     PL-027  INCLUIDA LA LLAMADA AL PROGRAMA
002200*                           DE ENRIQUECIMIENTO DE CASOS.
002300* 08/09/92  LTN     PL-034  INCLUIDA LA LLAMADA AL PROGRAMA
002400*                           DE DESPIVOTEO DE COLUMNAS.
002500* 14/04/97  LTN     PL-055  DETIENE EL CICLO SI CUALQUIER
002600*                           PASO TERMINA CON ERROR GRAVE.
002700* 09/11/98  JCA     PL-061  AMPLIACION DE CAMPOS DE FECHA A
002800*                           4 DIGITOS DE ANO (PROYECTO 2000).
002900* 05/02/99  JCA     PL-063  PRUEBAS DE CONVERSION DE SIGLO
003000*                           CONCLUIDAS SIN NOVEDAD.
003100* 21/09/00  RMV     PL-070  ELIMINADO EL MENU DE OPERADOR Y
003200*                           LA PANTALLA DE SELECCION; EL
003300*                           CICLO PASA A SER TOTALMENTE
003400*                           DESATENDIDO (CORRIDA POR JCL).
003500* 12/05/02  LTN     PL-078  REGISTRO EN CONSOLA DEL INICIO Y
003600*                           FIN DE CADA PASO DEL CICLO.
003700*------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  W-SEL           PIC 9(01) VALUE ZEROS.
004900 77  ST-ERRO         PIC X(02) VALUE "00".
005000 77  MENS            PIC X(60) VALUE SPACES.
005100 77  W-PROGR         PIC X(06) VALUE SPACES.
005200*
005300 01  WS-CONTADORES.
005400     03  WS-IX-PASO          PIC S9(04) COMP VALUE ZERO.
005500     03  WS-QT-PASO          PIC S9(04) COMP VALUE ZERO.
005600     03  FILLER              PIC X(08).
005700*
005800* TABLA DE PASOS DEL CICLO NOCTURNO, NA ORDEM DE EXECUCAO
005900* (MESMO PADRAO DE TABELA FILLER+REDEFINES DA VERSAO ANTERIOR
006000* DO MENU, AGORA SEM ENTRADA DE OPERADOR)
006100*
006200 01  TAB-PASO-CICLO-X.
006300     03  FILLER PIC X(06) VALUE "SMP016".
006400     03  FILLER PIC X(06) VALUE "SMP017".
006500     03  FILLER PIC X(06) VALUE "SMP018".
006600 01  TAB-PASO-CICLO REDEFINES TAB-PASO-CICLO-X.
006700     03  TP-PASO PIC X(06) OCCURS 3 TIMES.
006800*
006900* AREA DE TRABALHO DA FECHA DE CORRIDA (REDEFINIDA P/ QUEBRA)
007000*
007100 01  WS-DATA-SISTEMA.
007200     03  WS-DS-NUM           PIC 9(08) VALUE ZERO.
007250     03  FILLER              PIC X(02).
007300 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
007400     03  WS-DS-ANO           PIC 9(04).
007500     03  WS-DS-MES           PIC 9(02).
007600     03  WS-DS-DIA           PIC 9(02).
007650     03  FILLER              PIC X(02).
007700*
007800* VISAO ALFA DOS 3 NOMES DE PASO, PARA UMA EVENTUAL VALIDACAO
007900* POR FAIXA DE CARACTERES (RESERVADA, NAO USADA HOJE)
008000*
008100 01  TAB-PASO-CICLO-ALFA REDEFINES TAB-PASO-CICLO-X.
008200     03  TP-PASO-ALFA PIC X(18).
008300*-----------------------------------------------------------------
008400 PROCEDURE DIVISION.
008500 INICIO.
008600     MOVE 3 TO WS-QT-PASO.
008700     PERFORM EXECUTA-CICLO THRU EXECUTA-CICLO-FIM.
008800     GO TO ROT-FIM.
008900*
009000*****************************************************
009100* EXECUCAO EM SEQUENCIA DOS PASSOS DO CICLO NOCTURNO *
009200* (ROSTER, ENRIQUECIMIENTO, DESPIVOTEO) - SEM MENU,  *
009300* SEM ACCEPT, SEM INTERVENCION DE OPERADOR           *
009400*****************************************************
009500 EXECUTA-CICLO.
009600     MOVE 1 TO WS-IX-PASO.
009700 EXECUTA-CICLO-LOOP.
009800     IF WS-IX-PASO > WS-QT-PASO
009900        GO TO EXECUTA-CICLO-FIM.
010000     MOVE TP-PASO(WS-IX-PASO) TO W-PROGR.
010100     MOVE "*** INICIA PASO DEL CICLO ***" TO MENS
010200     PERFORM ROT-MENS THRU ROT-MENS-FIM.
010300     PERFORM ROT-EXEC THRU ROT-EXEC-FIM.
010400     MOVE "*** TERMINA PASO DEL CICLO ***" TO MENS
010500     PERFORM ROT-MENS THRU ROT-MENS-FIM.
010600     ADD 1 TO WS-IX-PASO.
010700     GO TO EXECUTA-CICLO-LOOP.
010800 EXECUTA-CICLO-FIM.
010900     EXIT.
011000*
011100 ROT-EXEC.
011200     CALL W-PROGR ON OVERFLOW
011300        MOVE "* ERRO EN LA LLAMADA DEL PASO DEL CICLO *" TO MENS
011400        PERFORM ROT-MENS THRU ROT-MENS-FIM
011500        GO TO ROT-FIMS.
011600     CANCEL W-PROGR.
011700 ROT-EXEC-FIM.
011800     EXIT.
011900*
012000**********************
012100* ROTINA DE FIM      *
012200**********************
012300 ROT-FIM.
012400     STOP RUN.
012500 ROT-FIMS.
012600     STOP RUN.
012700*
012800**********************
012900* ROTINA DE MENSAGEM *
013000**********************
013100 ROT-MENS.
013200     DISPLAY MENS.
013300 ROT-MENS-FIM.
013400     EXIT.
013500*---------------------*** FIM DE PROGRAMA ***--------------------*
