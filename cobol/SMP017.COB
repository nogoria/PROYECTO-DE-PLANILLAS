000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMP017.
000300 AUTHOR. R. MORENO VEGA.
000400 INSTALLATION. DEPTO PROCESAMIENTO DE DATOS.
000500 DATE-WRITTEN. 02/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRINGIDO AL DEPARTAMENTO DE PLANILLAS.
000800*------------------------------------------------------------
000900* ENRIQUECIMIENTO DE CASOS CON REFERENCIA EXTERNA           *
001000* COMPLETA LOS CAMPOS VACIOS DEL CASO CON EL PRIMER MATCH   *
001100* DE LA TABLA DE REFERENCIA EXTERNA, POR CLAVE EXACTA       *
001200*------------------------------------------------------------
001300* HISTORIAL DE MODIFICACIONES
001400*
001500* FECHA     PROGMA  SOLIC   DESCRIPCION
001600* --------  ------  ------  ------------------------------
001700* 02/03/89  RMV     PL-012  VERSION INICIAL DEL PROGRAMA.
001800* 19/07/89  RMV     PL-015  AJUSTE DEL ORDEN DE BUSQUEDA EN
001900*                           LA TABLA DE REFERENCIA (1ER MATCH).
002000* 14/02/90  JCA     PL-020  VALIDACION DE CAMPOS VACIOS ANTES
002100*                           DE COPIAR EL VALOR EXTERNO.
002200* 23/10/91  RMV     PL-029  CONTADOR DE REGISTROS ENRIQUECIDOS
002300*                           EN EL RELATORIO DE CONTROL.
002400* 05/05/93  LTN     PL-036  REVISION DE LA CARGA DE LA TABLA
002500*                           DE REFERENCIA (LIMITE 2000 ITEMS).
002600* 11/12/94  JCA     PL-042  AJUSTE AL TOPE DE 3 CAMPOS DE
002700*                           ENRIQUECIMIENTO POR CASO.
002800* 09/11/98  JCA     PL-061  AMPLIACION DE CAMPOS DE FECHA A
002900*                           4 DIGITOS DE ANO (PROYECTO 2000).
003000* 05/02/99  JCA     PL-063  PRUEBAS DE CONVERSION DE SIGLO
003100*                           CONCLUIDAS SIN NOVEDAD.
003200* 21/09/00  RMV     PL-070  LIMPIEZA DE RUTINAS OBSOLETAS DE
003300*                           LA VERSION DE NOMINA ANTERIOR.
003400* 30/10/04  RMV     PL-085  REVISION GENERAL DE CONTADORES
003500*                           DE CONTROL.
003600*------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004510*    ARCHIVO DE CASOS DE ENTRADA (R7) - UN REGISTRO POR CASO
004600     SELECT CASOS-ENT ASSIGN TO CASESIN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            ACCESS MODE IS SEQUENTIAL
004900            FILE STATUS IS ST-ERRO.
004910*    ARCHIVO DE CASOS YA ENRIQUECIDOS (U7)
005000     SELECT CASOS-SAI ASSIGN TO CASESOUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            ACCESS MODE IS SEQUENTIAL
005300            FILE STATUS IS ST-ERRO.
005310*    TABLA DE REFERENCIA EXTERNA (R8), CARREGADA EM MEMORIA
005400     SELECT ARQ-REFEXT ASSIGN TO EXTREF
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            ACCESS MODE IS SEQUENTIAL
005700            FILE STATUS IS ST-ERRO.
005710*    RELATORIO DE CONTROLE DO PASO (U7)
005800     SELECT RELATORIO-CTL ASSIGN TO CTLRPT2
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            ACCESS MODE IS SEQUENTIAL
006100            FILE STATUS IS ST-ERRO.
006200*-----------------------------------------------------------------
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600* R7 - REGISTRO DE CASO (ENTRADA E SAIDA, MESMO LAYOUT) - LOS
006610* TRES CAMPOS CE-EXT-FIELD-N VIENEN DEL SISTEMA DE CASOS TAL
006620* CUAL FUERON DIGITADOS, EN BLANCO CUANDO EL CASO TODAVIA NO
006630* TIENE ESE DATO (SON LOS CAMPOS QUE ESTE PROGRAMA COMPLETA)
006700*
006800 FD CASOS-ENT
006900         LABEL RECORD IS STANDARD
007000         VALUE OF FILE-ID IS "CASES.IN".
007100 01  REG-CASO-ENT.
007200     03  CE-CASE-KEY         PIC X(20).
007300     03  CE-CASE-DATA        PIC X(60).
007400     03  CE-EXT-FIELD-1      PIC X(20).
007500     03  CE-EXT-FIELD-2      PIC X(20).
007600     03  CE-EXT-FIELD-3      PIC X(20).
007650     03  FILLER              PIC X(05).
007700*
007710* REGISTRO DE SAIDA, MISMO LAYOUT DEL CASO DE ENTRADA - SE
007720* GRABA UN REGISTRO POR CASO LEIDO, CON O SIN MATCH EXTERNO
007730*
007800 FD CASOS-SAI
007900         LABEL RECORD IS STANDARD
008000         VALUE OF FILE-ID IS "CASES.OUT".
008100 01  REG-CASO-SAI.
008200     03  CS-CASE-KEY         PIC X(20).
008300     03  CS-CASE-DATA        PIC X(60).
008400     03  CS-EXT-FIELD-1      PIC X(20).
008500     03  CS-EXT-FIELD-2      PIC X(20).
008600     03  CS-EXT-FIELD-3      PIC X(20).
008650     03  FILLER              PIC X(05).
008700*
008800* R8 - REGISTRO DE REFERENCIA EXTERNA - RX-EXT-KEY ES LA CLAVE
008810* EXACTA CONTRA LA CUAL SE COMPARA CE-CASE-KEY (SIN CONVERSION
008820* DE MAYUSCULAS, A DIFERENCIA DE SMP016); LOS TRES CAMPOS
008830* RX-EXT-FIELD-N SON LOS VALORES QUE SE COPIAN AL CASO
008900*
009000 FD ARQ-REFEXT
009100         LABEL RECORD IS STANDARD
009200         VALUE OF FILE-ID IS "EXTREF.TAB".
009300 01  REG-REFEXT.
009400     03  RX-EXT-KEY          PIC X(20).
009500     03  RX-EXT-FIELD-1      PIC X(20).
009600     03  RX-EXT-FIELD-2      PIC X(20).
009700     03  RX-EXT-FIELD-3      PIC X(20).
009750     03  FILLER              PIC X(05).
009800*
009900 FD RELATORIO-CTL
010000         LABEL RECORD IS STANDARD
010100         VALUE OF FILE-ID IS "CTLRPT2.LST".
010200 01  REG-CTLRPT.
010210     03  CTL-LINEA           PIC X(126).
010220     03  FILLER              PIC X(006).
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE SECTION.
010500 77  W-SEL           PIC 9(01) VALUE ZEROS.
010600 77  ST-ERRO         PIC X(02) VALUE "00".
010700 77  MENS            PIC X(60) VALUE SPACES.
010800*
010810* WS-FIM-CASOS MARCA EL AT END DEL ARCHIVO DE CASOS (U7);
010820* WS-ACHOU-MATCH SE ENCIENDE EN ENRIQUECE-CASO PARA QUE
010830* LER-CASO01 (Y EL CONTADOR WS-CONT-MATCH) SEPAN SI EL CASO
010840* ACTUAL TUVO O NO REFERENCIA EXTERNA
010850*
010900 01  WS-FLAGS.
011000     03  WS-FIM-CASOS        PIC X(01) VALUE "N".
011100         88  FIM-CASOS-SIM           VALUE "S".
011200     03  WS-ACHOU-MATCH      PIC X(01) VALUE "N".
011300         88  ACHOU-MATCH-SIM         VALUE "S".
011400     03  FILLER              PIC X(10).
011500*
011510* INDICE E CONTADOR DE ITEMS DA TABLA DE REFERENCIA EXTERNA
011520* CARREGADA EM MEMORIA POR CARGA-REFEXT
011530*
011600 01  WS-CONTADORES.
011700     03  WS-IX-EXT           PIC S9(04) COMP VALUE ZERO.
011800     03  WS-QT-EXT           PIC S9(04) COMP VALUE ZERO.
011900     03  FILLER              PIC X(08).
012000*
012010* CONTADORES DEL RELATORIO DE CONTROLE (IMPRESOS POR ROT-TOTAIS
012020* AL FINAL DO CICLO) - U7
012030*
012100 01  WS-TOTAIS-CTRL.
012200     03  WS-CONT-LIDOS       PIC S9(07) COMP VALUE ZERO.
012300     03  WS-CONT-MATCH       PIC S9(07) COMP VALUE ZERO.
012400     03  WS-CONT-GRAVADOS    PIC S9(07) COMP VALUE ZERO.
012500     03  FILLER              PIC X(08).
012600*
012700* AREA DE TRABALHO DA FECHA DE CORRIDA (REDEFINIDA P/ QUEBRA)
012800*
012900 01  WS-DATA-SISTEMA.
013000     03  WS-DS-NUM           PIC 9(08) VALUE ZERO.
013050     03  FILLER              PIC X(02).
013100 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
013200     03  WS-DS-ANO           PIC 9(04).
013300     03  WS-DS-MES           PIC 9(02).
013400     03  WS-DS-DIA           PIC 9(02).
013450     03  FILLER              PIC X(02).
013500*
013600* AREAS DE EDICAO DO RELATORIO DE CONTROLE
013700*
013800 77  WS-EDICAO-INT           PIC Z,ZZZ,ZZ9.
013900*
014000* TABLA DE REFERENCIA EXTERNA (R8) CARREGADA EM MEMORIA, NA
014100* ORDEM DO ARQUIVO - A ORDEM SE PRESERVA PORQUE ENRIQUECE-CASO
014110* DEVE USAR SEMPRE O PRIMEIRO MATCH ENCONTRADO, NUNCA O
014120* ULTIMO OU O "MELHOR" (REGRA U7, SEM AMBIGUIDADE)
014200*
014300 01  TAB-REFEXT.
014400     03  TAB-REFEXT-ITEM OCCURS 2000 TIMES.
014500         05  TRX-EXT-KEY         PIC X(20).
014600         05  TRX-EXT-FIELD-1     PIC X(20).
014700         05  TRX-EXT-FIELD-2     PIC X(20).
014800         05  TRX-EXT-FIELD-3     PIC X(20).
014900     03  FILLER                  PIC X(06).
015000*
015100* VISAO ALTERNATIVA DA TABLA (REDEFINES), USADA PARA VARREDURA
015200* POR FAIXA QUANDO A TABLA E' CARREGADA EM BLOCOS DE 100 ITEMS
015300*
015400 01  TAB-REFEXT-BLOCO REDEFINES TAB-REFEXT.
015500     03  TAB-REFEXT-GRUPO OCCURS 20 TIMES.
015600         05  TRXB-ITEM OCCURS 100 TIMES.
015700             07  TRXB-EXT-KEY       PIC X(20).
015800             07  TRXB-EXT-FIELD-1   PIC X(20).
015900             07  TRXB-EXT-FIELD-2   PIC X(20).
016000             07  TRXB-EXT-FIELD-3   PIC X(20).
016100     03  FILLER                     PIC X(06).
016200*
016300* VISAO SOMENTE-CHAVE DA TABLA, RESERVADA PARA UMA FUTURA
016400* BUSCA BINARIA POR CHAVE (HOJE A VARREDURA E' SEQUENCIAL)
016500*
016600 01  TAB-REFEXT-SO-CHAVE REDEFINES TAB-REFEXT.
016700     03  TRC-ITEM OCCURS 2000 TIMES.
016800         05  TRC-KEY             PIC X(20).
016900         05  FILLER              PIC X(60).
017000     03  FILLER                  PIC X(06).
017100*-----------------------------------------------------------------
017200 PROCEDURE DIVISION.
017210*****************************************************
017220* RUTINA PRINCIPAL - ABRE LOS ARCHIVOS, CARGA LA     *
017230* TABLA DE REFERENCIA EXTERNA (U10) EN MEMORIA, Y    *
017240* PROCESA EL ARCHIVO DE CASOS DE PRINCIPIO A FIN     *
017250*****************************************************
017300 INICIO.
017400     PERFORM ABRE-ARQUIVOS THRU ABRE-ARQUIVOS-FIM.
017500     PERFORM CARGA-REFEXT THRU CARGA-REFEXT-FIM.
017600     PERFORM ROT-CABEC THRU ROT-CABEC-FIM.
017700     PERFORM LER-CASO01 THRU LER-CASO01-FIM.
017800     PERFORM ROT-TOTAIS THRU ROT-TOTAIS-FIM.
017900     GO TO ROT-FIM.
018000*
018100**********************************
018200* ABERTURA DOS ARQUIVOS DO CICLO *
018300**********************************
018400 ABRE-ARQUIVOS.
018410*    A TABLA DE REFERENCIA SO' E' ABERTA AQUI; SUA CARGA
018420*    COMPLETA EM MEMORIA ACONTECE DEPOIS, EM CARGA-REFEXT
018500     OPEN INPUT CASOS-ENT.
018600     IF ST-ERRO NOT = "00"
018700        MOVE "ERRO NA ABERTURA DO ARQUIVO DE CASOS" TO MENS
018800        PERFORM ROT-MENS THRU ROT-MENS-FIM
018900        GO TO ROT-FIMS.
019000     OPEN OUTPUT CASOS-SAI.
019100     OPEN INPUT ARQ-REFEXT.
019200     OPEN OUTPUT RELATORIO-CTL.
019300     IF ST-ERRO NOT = "00"
019400        MOVE "ERRO NA ABERTURA DO RELATORIO DE CONTROLE" TO MENS
019500        PERFORM ROT-MENS THRU ROT-MENS-FIM
019600        GO TO ROT-FIMS.
019700 ABRE-ARQUIVOS-FIM.
019800     EXIT.
019900*
020000*****************************************************
020100* CARGA DA TABLA DE REFERENCIA EXTERNA (R8), ORDEM    *
020200* DE ARQUIVO PRESERVADA PARA O "PRIMEIRO MATCH"       *
020300*****************************************************
020400 CARGA-REFEXT.
020410*    LA TABLA SOPORTA HASTA 2000 ITEMS; UN ARCHIVO MAS GRANDE
020420*    SIMPLEMENTE DEJA DE CARGAR REGISTROS DE MAS, SIN ERROR
020500     MOVE ZERO TO WS-QT-EXT.
020600 CARGA-REFEXT-LOOP.
020700     READ ARQ-REFEXT INTO REG-REFEXT
020800         AT END
020900            GO TO CARGA-REFEXT-FIM.
021000     IF WS-QT-EXT < 2000
021100        ADD 1 TO WS-QT-EXT
021200        MOVE RX-EXT-KEY     TO TRX-EXT-KEY(WS-QT-EXT)
021300        MOVE RX-EXT-FIELD-1 TO TRX-EXT-FIELD-1(WS-QT-EXT)
021400        MOVE RX-EXT-FIELD-2 TO TRX-EXT-FIELD-2(WS-QT-EXT)
021500        MOVE RX-EXT-FIELD-3 TO TRX-EXT-FIELD-3(WS-QT-EXT).
021600     GO TO CARGA-REFEXT-LOOP.
021700 CARGA-REFEXT-FIM.
021800     CLOSE ARQ-REFEXT.
021900     EXIT.
022000*
022100*****************************************************
022200* LACO PRINCIPAL DE LEITURA DOS CASOS (U7)            *
022300*****************************************************
022400 LER-CASO01.
022410*    UM CASO POR VEZ, SEM QUEBRA DE CONTROLE - CADA CASO E'
022420*    INDEPENDENTE, A DIFERENCIA DO ROSTER DE SMP016 (POR GRUPO)
022500     READ CASOS-ENT INTO REG-CASO-ENT
022600         AT END
022700            GO TO LER-CASO01-FIM.
022800     ADD 1 TO WS-CONT-LIDOS.
022900     PERFORM ENRIQUECE-CASO THRU ENRIQUECE-CASO-FIM.
023000     PERFORM GRAVA-CASO THRU GRAVA-CASO-FIM.
023100     GO TO LER-CASO01.
023200 LER-CASO01-FIM.
023300     EXIT.
023400*
023500*****************************************************
023600* U7 - ENRIQUECIMIENTO DO CASO COM O PRIMEIRO MATCH  *
023700* DA TABLA DE REFERENCIA EXTERNA (CLAVE EXACTA)       *
023800*****************************************************
023900 ENRIQUECE-CASO.
023910*    EL CASO DE SALIDA ARRANCA COMO UNA COPIA EXACTA DEL CASO
023920*    DE ENTRADA; SOLO LOS CAMPOS QUE LLEGUEN EN BLANCO SERAN
023930*    SOBRESCRITOS MAS ABAJO CON EL VALOR DE LA REFERENCIA
024000     MOVE CE-CASE-KEY     TO CS-CASE-KEY.
024100     MOVE CE-CASE-DATA    TO CS-CASE-DATA.
024200     MOVE CE-EXT-FIELD-1  TO CS-EXT-FIELD-1.
024300     MOVE CE-EXT-FIELD-2  TO CS-EXT-FIELD-2.
024400     MOVE CE-EXT-FIELD-3  TO CS-EXT-FIELD-3.
024500     MOVE "N" TO WS-ACHOU-MATCH.
024600     MOVE 1 TO WS-IX-EXT.
024650*    VARREDURA LINEAR POR CLAVE EXACTA (SEM CONVERSAO DE
024660*    MAYUSCULAS - A DIFERENCIA DE SMP016, AQUI A CLAVE E'
024670*    UM CODIGO, NAO UM NOME DE PLAN/POLIZA DIGITADO A MANO)
024700 ENRIQUECE-CASO-LOOP.
024800     IF WS-IX-EXT > WS-QT-EXT
024900        GO TO ENRIQUECE-CASO-FIM.
025000     IF TRX-EXT-KEY(WS-IX-EXT) = CE-CASE-KEY
025100        MOVE "S" TO WS-ACHOU-MATCH
025110*          SOLO SE COPIA EL CAMPO EXTERNO CUANDO EL CASO NO
025120*          TRAE YA UN VALOR PROPIO (REGLA U7 - NO PISAR DATO)
025200        IF CS-EXT-FIELD-1 = SPACES
025300           MOVE TRX-EXT-FIELD-1(WS-IX-EXT) TO CS-EXT-FIELD-1.
025400        IF CS-EXT-FIELD-2 = SPACES
025500           MOVE TRX-EXT-FIELD-2(WS-IX-EXT) TO CS-EXT-FIELD-2.
025600        IF CS-EXT-FIELD-3 = SPACES
025700           MOVE TRX-EXT-FIELD-3(WS-IX-EXT) TO CS-EXT-FIELD-3.
025800        GO TO ENRIQUECE-CASO-FIM.
025900     ADD 1 TO WS-IX-EXT.
026000     GO TO ENRIQUECE-CASO-LOOP.
026100 ENRIQUECE-CASO-FIM.
026200     IF WS-ACHOU-MATCH = "S"
026300        ADD 1 TO WS-CONT-MATCH.
026400     EXIT.
026500*
026510*****************************************************
026520* GRAVACAO DO CASO ENRIQUECIDO NO ARQUIVO DE SAIDA   *
026530*****************************************************
026600 GRAVA-CASO.
026700     WRITE REG-CASO-SAI.
026800     IF ST-ERRO NOT = "00"
026900        MOVE "ERRO NA GRAVACAO DO ARQUIVO DE CASOS" TO MENS
027000        PERFORM ROT-MENS THRU ROT-MENS-FIM
027100        GO TO ROT-FIMS.
027200     ADD 1 TO WS-CONT-GRAVADOS.
027300 GRAVA-CASO-FIM.
027400     EXIT.
027500*
027600*****************************************************
027700* CABECALHO DO RELATORIO DE CONTROLE                  *
027800*****************************************************
027900 ROT-CABEC.
027910*    TITULO FIJO + LINEA EN BLANCO, MISMO PADRAO DE SMP016
028000     MOVE SPACES TO REG-CTLRPT.
028100     MOVE "ENRIQUECIMIENTO DE CASOS - RESUMEN DE CONTROL"
028200          TO REG-CTLRPT.
028300     WRITE REG-CTLRPT.
028400     MOVE SPACES TO REG-CTLRPT.
028500     WRITE REG-CTLRPT.
028600 ROT-CABEC-FIM.
028700     EXIT.
028800*
028900*****************************************************
029000* TOTAIS FINAIS DO RELATORIO DE CONTROLE (U7)        *
029100*****************************************************
029200 ROT-TOTAIS.
029210*    ETIQUETA FIJA EN LAS 30 PRIMEIRAS POSICOES, VALOR EDITADO
029220*    A DIREITA (POSICAO 33), MESMO PADRAO DE SMP016
029300     MOVE SPACES TO REG-CTLRPT.
029400     MOVE "CASOS LEIDOS.................." TO REG-CTLRPT(1:30).
029500     MOVE WS-CONT-LIDOS TO WS-EDICAO-INT.
029600     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
029700     WRITE REG-CTLRPT.
029800     MOVE SPACES TO REG-CTLRPT.
029900     MOVE "CASOS CON MATCH EXTERNO......." TO REG-CTLRPT(1:30).
030000     MOVE WS-CONT-MATCH TO WS-EDICAO-INT.
030100     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
030200     WRITE REG-CTLRPT.
030300     MOVE SPACES TO REG-CTLRPT.
030400     MOVE "CASOS GRABADOS................" TO REG-CTLRPT(1:30).
030500     MOVE WS-CONT-GRAVADOS TO WS-EDICAO-INT.
030600     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
030700     WRITE REG-CTLRPT.
030800 ROT-TOTAIS-FIM.
030900     EXIT.
031000*
031100**********************
031200* ROTINA DE FIM      *
031300**********************
031400 ROT-FIM.
031410*    CIERRA LOS ARCHIVOS Y RETORNA AO PROGRAMA QUE CHAMOU
031420*    (SMP019, O CICLO NOCTURNO DE PLANILLAS)
031500     CLOSE CASOS-ENT CASOS-SAI RELATORIO-CTL.
031600 ROT-FIMP.
031700     EXIT PROGRAM.
031800 ROT-FIMS.
031810*    ERRO GRAVE - ENCERRA O PASO COM STOP RUN, SEM RETORNAR
031820*    AO PROGRAMA CHAMADOR (O CICLO SERA' INTERROMPIDO)
031900     STOP RUN.
032000*
032100**********************
032200* ROTINA DE MENSAGEM *
032300**********************
032400 ROT-MENS.
032500     DISPLAY MENS.
032600 ROT-MENS-FIM.
032700     EXIT.
032800*---------------------*** FIM DE PROGRAMA ***--------------------*
