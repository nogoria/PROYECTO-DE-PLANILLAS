000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMP016.
000300 AUTHOR. J. CARDENAS.
000400 INSTALLATION. DEPTO PROCESAMIENTO DE DATOS.
000500 DATE-WRITTEN. 04/11/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRINGIDO AL DEPARTAMENTO DE PLANILLAS.
000800*------------------------------------------------------------
000900* PROCESO BATCH DE PLANILLAS DE SALUD - NUCLEO DE NOMINA    *
001000* LIQUIDACION DE BENEFICIARIOS, PRIMA NETA Y DESCUENTO POS  *
001100*------------------------------------------------------------
001200* HISTORIAL DE MODIFICACIONES
001300*
001400* FECHA     PROGMA  SOLIC   DESCRIPCION
001500* --------  ------  ------  ------------------------------
001600* 04/11/88  JCA     PL-001  VERSION INICIAL DEL PROGRAMA.
001700* 19/11/88  JCA     PL-004  AJUSTE DE LA TABLA DE TARIFAS
001800*                           POR BANDA DE EDAD.
001900* 02/03/89  RMV     PL-011  INCLUIDA LA LISTA DE EXCLUSION
002000*                           DE PARENTESCO/TIPO/ESTADO.
002100* 22/08/89  RMV     PL-014  ELEGIBILIDAD DE BENEFICIARIOS
002200*                           POR GRUPO FAMILIAR.
002300* 15/01/90  JCA     PL-019  POLITICA DE BENEFICIOS POR
002400*                           GRUPO (SOLTERO/CASADO/TRANSIC).
002500* 30/05/90  JCA     PL-022  DESCUENTO POS POR PLAN/POLIZA.
002600* 11/02/91  RMV     PL-026  CORRECCION EN BUSQUEDA DE TARIFA
002700*                           CUANDO LA EDAD NO TIENE BANDA.
002800* 08/09/92  LTN     PL-033  REPORTE DE CONTROL CON TOTALES.
002900* 17/06/93  LTN     PL-037  VALIDACION DE EDAD NO NUMERICA.
003000* 25/11/94  JCA     PL-041  AJUSTE AL TOPE DE 3 BENEFICIARIOS
003100*                           POR GRUPO FAMILIAR.
003200* 03/07/95  RMV     PL-048  MOTIVO DE NO OTORGAMIENTO DEL
003300*                           BENEFICIO EN TEXTO LEGIBLE.
003400* 14/04/97  LTN     PL-055  REVISION GENERAL DE CONTADORES
003500*                           DE CONTROL.
003600* 09/11/98  JCA     PL-061  AMPLIACION DE CAMPOS DE FECHA A
003700*                           4 DIGITOS DE ANO (PROYECTO 2000).
003800* 05/02/99  JCA     PL-063  PRUEBAS DE CONVERSION DE SIGLO
003900*                           CONCLUIDAS SIN NOVEDAD.
004000* 21/09/00  RMV     PL-070  LIMPIEZA DE RUTINAS OBSOLETAS DE
004100*                           LA VERSION DE NOMINA ANTERIOR.
004200* 12/05/02  LTN     PL-078  INCLUSION DEL CAMPO TRANSICION
004300*                           SOLTERO-CASADO EN LA SALIDA.
004400* 30/10/04  RMV     PL-085  AJUSTE DE LONGITUD DEL CAMPO
004500*                           MOTIVO PARA 70 POSICIONES.
004600*------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005510*    ROSTER DE ENTRADA (R1) DEL CICLO DE PLANILLAS
005600     SELECT PLANILLA-ENT ASSIGN TO ROSTERIN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            ACCESS MODE IS SEQUENTIAL
005900            FILE STATUS IS ST-ERRO.
005910*    ROSTER DE SALIDA (R2) - ENTRADA + CAMPOS CALCULADOS
006000     SELECT PLANILLA-SAI ASSIGN TO ROSTEROUT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            ACCESS MODE IS SEQUENTIAL
006300            FILE STATUS IS ST-ERRO.
006310*    LISTA DE EXCLUSION POR PARENTESCO/TIPO/ESTADO (R5)
006400     SELECT ARQ-EXCLUSAO ASSIGN TO EXCLIST
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            ACCESS MODE IS SEQUENTIAL
006700            FILE STATUS IS ST-ERRO.
006710*    TABLA DE PLANES/POLIZAS VIGENTES PARA DESCUENTO POS (R3)
006800     SELECT ARQ-PLANOS ASSIGN TO PLANTAB
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            ACCESS MODE IS SEQUENTIAL
007100            FILE STATUS IS ST-ERRO.
007110*    TABLA DE TARIFAS POR BANDA DE EDAD Y PLAN (R4)
007200     SELECT ARQ-TARIFAS ASSIGN TO TARIFTAB
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            ACCESS MODE IS SEQUENTIAL
007500            FILE STATUS IS ST-ERRO.
007510*    PARAMETROS ESCALARES DE LA PLANILLA (R11)
007600     SELECT ARQ-PARAMETROS ASSIGN TO PARMTAB
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            ACCESS MODE IS SEQUENTIAL
007900            FILE STATUS IS ST-ERRO.
007910*    RELATORIO DE CONTROLE DEL CICLO
008000     SELECT RELATORIO-CTL ASSIGN TO CTLRPT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            ACCESS MODE IS SEQUENTIAL
008300            FILE STATUS IS ST-ERRO.
008400*-----------------------------------------------------------------
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800* R1 - REGISTRO DE ENTRADA DA PLANILLA (UM POR PERSONA)
008810*
008820* UN REGISTRO POR PERSONA DEL GRUPO FAMILIAR (TITULAR O
008830* DEPENDIENTE) - ENT-TITULAR-ID AGRUPA LOS REGISTROS DE UN
008840* MISMO NUCLEO FAMILIAR, QUE DEBEN VENIR CONSECUTIVOS EN EL
008850* ARCHIVO DE ENTRADA PARA QUE LA QUEBRA DE CONTROL DE LER-
008860* ROSTER01 (U1) FUNCIONE CORRECTAMENTE
008900*
009000 FD PLANILLA-ENT
009100         LABEL RECORD IS STANDARD
009200         VALUE OF FILE-ID IS "ROSTER.IN".
009300 01  REG-ENTRADA.
009310*    CHAVE DE QUEBRA DE LER-ROSTER01 (U1)
009400     03  ENT-TITULAR-ID      PIC X(15).
009410*    IDENTIFICA O MIEMBRO DENTRO DO GRUPO FAMILIAR
009500     03  ENT-MEMBER-ID       PIC X(15).
009600     03  ENT-MEMBER-NAME     PIC X(30).
009610*    "CONYUGE"/"COMPANERO"/"PADRE"/"MADRE"/"HIJO" ... USADO POR
009620*    U3 (ELEGIBILIDAD) E U5 (POLITICA DE BENEFICIOS)
009700     03  ENT-PARENTESCO      PIC X(15).
009710*    ESTADO CIVIL DEL TITULAR (POSICION 1 DEL GRUPO) - ENTRADA DE
009720*    U3 (PRUEBA "CONTAINS CASADO/COMPANERO")
009800     03  ENT-ESTADO-CIVIL    PIC X(10).
009810*    GRUPO FAMILIAR DECLARADO NA ENTRADA - ENTRADA DE U5
009900     03  ENT-GRUPO           PIC X(10).
009910*    LISTA 'T' DE VERIFICA-EXCLUSAO (U2)
010000     03  ENT-TIPO            PIC X(15).
010010*    LISTA 'E' DE VERIFICA-EXCLUSAO (U2)
010100     03  ENT-ESTADO          PIC X(15).
010110*    CHAVE (COM TG-PLAN) DA TABLA DE VALOR DE BENEFICIO R6 (U5)
010200     03  ENT-TIPO-POLIZA     PIC X(25).
010210*    CHAVE DE CALCULA-PRIMA (U4) E CALCULA-DESCONTO (U6)
010300     03  ENT-PLAN            PIC X(05).
010310*    CHAVE DE CALCULA-DESCONTO/VERIFICA-PLANO-VALIDO (U6)
010400     03  ENT-POLIZA          PIC X(10).
010410*    FAIXA DE TARIFACION DE U4
010500     03  ENT-EDAD            PIC 9(03).
010600     03  ENT-SEXO            PIC X(01).
010700     03  FILLER              PIC X(06).
010800*
010900* R2 - REGISTRO DE SAIDA DA PLANILLA (R1 + CAMPOS CALCULADOS)
011010*
011020* CONSERVA TODOS LOS CAMPOS DEL REGISTRO DE ENTRADA Y AGREGA
011030* EL RESULTADO DE CADA REGLA DE NEGOCIO (U2 A U6) DEL MISMO
011040* REGISTRO: VALIDEZ DE PLAN, ELEGIBILIDAD, TRANSICIONES,
011050* PRIMA NETA, BENEFICIO FAMILIAR Y DESCUENTO POS
011060*
011100 FD PLANILLA-SAI
011200         LABEL RECORD IS STANDARD
011300         VALUE OF FILE-ID IS "ROSTER.OUT".
011400 01  REG-SAIDA.
011500     03  SAI-TITULAR-ID      PIC X(15).
011600     03  SAI-MEMBER-ID       PIC X(15).
011700     03  SAI-MEMBER-NAME     PIC X(30).
011800     03  SAI-PARENTESCO      PIC X(15).
011900     03  SAI-ESTADO-CIVIL    PIC X(10).
012000     03  SAI-GRUPO           PIC X(10).
012100     03  SAI-TIPO            PIC X(15).
012200     03  SAI-ESTADO          PIC X(15).
012300     03  SAI-TIPO-POLIZA     PIC X(25).
012400     03  SAI-PLAN            PIC X(05).
012500     03  SAI-POLIZA          PIC X(10).
012600     03  SAI-EDAD            PIC 9(03).
012700     03  SAI-SEXO            PIC X(01).
012710*    RESULTADOS DE U6 (VALIDEZ DE PLAN/DESCUENTO POS)
012800     03  SAI-PLAN-VALIDO     PIC X(01).
012810*    RESULTADOS DE U3 (ELEGIBILIDAD DEL BENEFICIARIO)
012900     03  SAI-ELEGIBLE        PIC X(01).
013000     03  SAI-TRANSICION-EC   PIC X(20).
013010*    RESULTADO DE U4 (TARIFACION)
013100     03  SAI-PRIMA-NETA      PIC S9(09)V99.
013110*    RESULTADOS DE U5 (POLITICA DE BENEFICIOS)
013200     03  SAI-APLICA-BENEF    PIC X(01).
013300     03  SAI-TRANSICION-SC   PIC X(01).
013400     03  SAI-VALOR-BENEF     PIC S9(09)V99.
013500     03  SAI-MOTIVO          PIC X(70).
013510*    RESULTADO DE U6 (DESCUENTO POS)
013600     03  SAI-DESCUENTO-POS   PIC S9(09)V99.
013700     03  FILLER              PIC X(06).
013800*
013900* R5 - LISTA DE EXCLUSION (PARENTESCO/TIPO/ESTADO)
014000*
014100 FD ARQ-EXCLUSAO
014200         LABEL RECORD IS STANDARD
014300         VALUE OF FILE-ID IS "EXCLUS.TAB".
014400 01  REG-EXCLUSAO.
014420*    'P' = PARENTESCO, 'T' = TIPO, 'E' = ESTADO - DECIDE CONTRA
014430*    QUE CAMPO DE R1 SE COMPARA EXC-VALOR (U2)
014500     03  EXC-LISTA-TIPO      PIC X(01).
014600     03  EXC-VALOR           PIC X(15).
014650     03  FILLER              PIC X(04).
014700*
014800* R3 - TABLA DE PLANES/POLIZAS (DESCUENTO POS)
014900*
015000 FD ARQ-PLANOS
015100         LABEL RECORD IS STANDARD
015200         VALUE OF FILE-ID IS "PLANOS.TAB".
015300 01  REG-PLANO.
015310*    CHAVE COMPOSTA COM PLA-POLIZA (U5, VALOR DO BENEFICIO)
015400     03  PLA-PLAN            PIC X(05).
015500     03  PLA-POLIZA          PIC X(10).
015600     03  PLA-VALOR           PIC S9(09)V99.
015650     03  FILLER              PIC X(05).
015700*
015800* R4 - TABLA DE TARIFAS POR BANDA DE EDAD
015900*
016000 FD ARQ-TARIFAS
016100         LABEL RECORD IS STANDARD
016200         VALUE OF FILE-ID IS "TARIFA.TAB".
016300 01  REG-TARIFA.
016310*    BANDA DE EDAD (INCLUSIVE NOS DOIS EXTREMOS) USADA POR
016320*    CALCULA-PRIMA PARA ACHAR A TARIFA DE U4
016400     03  TAR-EDAD-MIN        PIC 9(03).
016500     03  TAR-EDAD-MAX        PIC 9(03).
016600     03  TAR-PLAN            PIC X(05).
016700     03  TAR-TARIFA          PIC S9(09)V99.
016750     03  FILLER              PIC X(05).
016800*
016900* R11 - PARAMETROS ESCALARES DE LA PLANILLA
017000*
017100 FD ARQ-PARAMETROS
017200         LABEL RECORD IS STANDARD
017300         VALUE OF FILE-ID IS "PARMS.TAB".
017400 01  REG-PARAMETRO.
017410*    PARAMETROS ESCALARES QUE EL ANALISTA PUEDE CAMBIAR DE CORTE
017420*    A CORTE SIN RECOMPILAR EL PROGRAMA - SOLO UN REGISTRO EN
017430*    ESTE ARCHIVO
017500     03  PRM-COBRO-FM        PIC X(02).
017600     03  PRM-T-CONGELADA     PIC S9(07)V99.
017700     03  PRM-TABLA-TARCONG   PIC X(30).
017800     03  PRM-TABLA-EDAD      PIC X(30).
017900     03  PRM-MASCULINO       PIC X(30).
018000     03  PRM-FEMENINO        PIC X(30).
018100     03  PRM-TITULOS-PLAN    PIC X(30).
018150     03  FILLER              PIC X(06).
018200*
018300* RELATORIO DE CONTROL DA PLANILLA
018400*
018500 FD RELATORIO-CTL
018600         LABEL RECORD IS STANDARD
018700         VALUE OF FILE-ID IS "CTLRPT.LST".
018800 01  REG-CTLRPT.
018810     03  CTL-LINEA           PIC X(126).
018820     03  FILLER              PIC X(006).
018900*-----------------------------------------------------------------
019000 WORKING-STORAGE SECTION.
019100 77  W-SEL           PIC 9(01) VALUE ZEROS.
019110*    FILE STATUS COMUM A TODOS OS SELECT DO CICLO
019200 77  ST-ERRO         PIC X(02) VALUE "00".
019210*    LINHA DE MENSAGEM IMPRESSA POR ROT-MENS (ERROS DE ABERTURA/
019220*    GRAVACAO E AVISO DE GRUPO FAMILIAR MUITO GRANDE)
019300 77  MENS            PIC X(60) VALUE SPACES.
019400*
019410* INTERRUPTORES DEL CICLO - CONTROLAN EL FIN DEL ROSTER (U1), EL
019420* DESCARTE POR LA LISTA DE EXCLUSION (U2) Y LA CLASIFICACION
019430* DEL GRUPO FAMILIAR USADA POR U3/U5 (CASADO-LIKE, PADRE/MADRE
019440* PRESENTE, CONYUGE PRESENTE, MODO DEL GRUPO)
019450*
019500 01  WS-FLAGS.
019600     03  WS-FIM-ROSTER       PIC X(01) VALUE "N".
019700         88  FIM-ROSTER-SIM          VALUE "S".
019800         88  FIM-ROSTER-NAO          VALUE "N".
019900     03  WS-EXCLUIDO         PIC X(01) VALUE "N".
020000         88  REG-EXCLUIDO-SIM        VALUE "S".
020100         88  REG-EXCLUIDO-NAO        VALUE "N".
020200     03  WS-CASADO-LIKE      PIC X(01) VALUE "N".
020300         88  GRUPO-CASADO-LIKE       VALUE "S".
020400     03  WS-HOUVE-PAD-MAD    PIC X(01) VALUE "N".
020500     03  WS-HAS-CONYUGE      PIC X(01) VALUE "N".
020600     03  WS-MODO             PIC X(10) VALUE SPACES.
020700     03  FILLER              PIC X(10).
020800*
020810* SUBINDICES Y CONTADORES DE LAS TABLAS CARGADAS EN MEMORIA
020820* (EXCLUSION, PLANES, TARIFAS, GRUPO FAMILIAR, BENEFICIOS) MAS
020830* LOS CONTADORES DE TRABAJO DE LAS BUSQUEDAS TIPO "CONTAINS"
020840*
020900 01  WS-CONTADORES.
021000     03  WS-IX-EXCL          PIC S9(04) COMP VALUE ZERO.
021100     03  WS-QT-EXCL          PIC S9(04) COMP VALUE ZERO.
021200     03  WS-IX-PLANO         PIC S9(04) COMP VALUE ZERO.
021300     03  WS-QT-PLANO         PIC S9(04) COMP VALUE ZERO.
021400     03  WS-IX-TARIFA        PIC S9(04) COMP VALUE ZERO.
021500     03  WS-QT-TARIFA        PIC S9(04) COMP VALUE ZERO.
021510*    INDICE/CONTADOR DE TG-GRUPO, EL ARRANJO COM LOS REGISTROS
021520*    DEL MISMO NUCLEO FAMILIAR QUE MANTIENE LER-ROSTER01 (U1)
021600     03  WS-IX-GRUPO         PIC S9(04) COMP VALUE ZERO.
021700     03  WS-QT-GRUPO         PIC S9(04) COMP VALUE ZERO.
021710*    INDICE DEL MIEMBRO ELEGIDO POR SELECIONA-POR-TOKEN (U5)
021800     03  WS-IX-BENEF         PIC S9(04) COMP VALUE ZERO.
021900     03  WS-QT-SELEC         PIC S9(04) COMP VALUE ZERO.
022000     03  WS-TALLY            PIC S9(04) COMP VALUE ZERO.
022100     03  WS-TALLY2           PIC S9(04) COMP VALUE ZERO.
022200     03  WS-TOKEN-LEN        PIC S9(04) COMP VALUE ZERO.
022300     03  WS-MODE-LEN         PIC S9(04) COMP VALUE ZERO.
022400     03  FILLER              PIC X(08).
022500*
022510* CONTADORES DEL RELATORIO DE CONTROLE (IMPRESOS POR ROT-TOTAIS
022520* AL FINAL DEL CICLO)
022530*
022600 01  WS-TOTAIS-CTRL.
022700     03  WS-CONT-LIDOS       PIC S9(07) COMP VALUE ZERO.
022800     03  WS-CONT-EXCLUIDOS   PIC S9(07) COMP VALUE ZERO.
022900     03  WS-CONT-GRAVADOS    PIC S9(07) COMP VALUE ZERO.
023000     03  WS-CONT-ELEGIVEIS   PIC S9(07) COMP VALUE ZERO.
023100     03  WS-CONT-BENEFIC     PIC S9(07) COMP VALUE ZERO.
023200     03  FILLER              PIC X(08).
023300*
023310* ACUMULADORES MONETARIOS DEL RELATORIO DE CONTROLE, MAS EL
023320* VALOR DE BENEFICIO ENCONTRADO EN LA TABLA R6 DENTRO DEL
023330* GRUPO FAMILIAR (WS-VALOR-TABELA)
023340*
023400 01  WS-TOTAIS-VALOR.
023500     03  WS-TOT-PRIMA        PIC S9(09)V99 VALUE ZERO.
023600     03  WS-TOT-BENEFICIO    PIC S9(09)V99 VALUE ZERO.
023700     03  WS-TOT-DESCONTO     PIC S9(09)V99 VALUE ZERO.
023800     03  WS-VALOR-TABELA     PIC S9(09)V99 VALUE ZERO.
023900     03  FILLER              PIC X(10).
024000*
024100* AREA DE TRABALHO DA FECHA DE CORRIDA (REDEFINIDA P/ QUEBRA)
024200*
024300 01  WS-DATA-SISTEMA.
024400     03  WS-DS-NUM           PIC 9(08) VALUE ZERO.
024450     03  FILLER              PIC X(02).
024500 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
024600     03  WS-DS-ANO           PIC 9(04).
024700     03  WS-DS-MES           PIC 9(02).
024800     03  WS-DS-DIA           PIC 9(02).
024850     03  FILLER              PIC X(02).
024900*
025000* REGISTRO DE TRABALHO (CAMPOS CALCULADOS ANTES DE ENTRAR NO
025100* GRUPO FAMILIAR)
025200*
025300 01  WS-REG-TRABALHO.
025400     03  WRT-PLAN-VALIDO     PIC X(01) VALUE "N".
025500     03  WRT-PRIMA-NETA      PIC S9(09)V99 VALUE ZERO.
025600     03  WRT-DESCUENTO-POS   PIC S9(09)V99 VALUE ZERO.
025700     03  FILLER              PIC X(06).
025800*
025900* TOKEN DE PESQUISA "CONTAINS" USADO PELA POLITICA DE
026000* BENEFICIOS (U5) - COMPRIMENTO VARIAVEL VIA WS-TOKEN-LEN
026100*
026200 77  WS-TOKEN-ATUAL          PIC X(15) VALUE SPACES.
026300*
026400* TEXTO DO MODO DO GRUPO, USADO NA MONTAGEM DO MOTIVO (U5)
026500*
026600 77  WS-MODE-TEXTO           PIC X(30) VALUE SPACES.
026700*
026800* AREAS DE EDICAO DO RELATORIO DE CONTROLE
026900*
027000 77  WS-EDICAO-INT           PIC Z,ZZZ,ZZ9.
027100 77  WS-EDICAO-VALOR         PIC ZZZ,ZZZ,ZZ9.99.
027150*
027160* ALFABETO DE CONVERSION A MAYUSCULAS (INSPECT CONVERTING),
027170* USADO POR LAS COMPARACIONES "SIN DISTINCION DE MAYUSCULAS"
027180* DE PLAN/POLIZA (U4/U6), TIPO DE POLIZA (U5) Y, MAS ABAJO,
027185* ESTADO CIVIL/GRUPO/PARENTESCO (U3/U5)
027190*
027200 77  WS-ALFA-MINUSCULA       PIC X(26)
027210     VALUE "abcdefghijklmnopqrstuvwxyz".
027220 77  WS-ALFA-MAYUSCULA       PIC X(26)
027230     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027240*
027250* COPIAS DE TRABAJO DEL PLAN/POLIZA/TIPO DE POLIZA DEL
027260* REGISTRO, YA CONVERTIDAS A MAYUSCULAS, PARA COMPARAR
027270* CONTRA LAS TABLAS DE CONFIGURACION (TAMBIEN EN MAYUSCULAS)
027280*
027290 77  WS-PLAN-MAY             PIC X(05).
027300 77  WS-POLIZA-MAY           PIC X(10).
027310 77  WS-TIPO-POLIZA-MAY      PIC X(25).
027312*
027314* COPIAS DE TRABAJO EN MAYUSCULAS DE ESTADO-CIVIL/GRUPO/
027316* PARENTESCO, PARA QUE LAS PRUEBAS "CONTAINS" DE U3/U5 SEAN SIN
027318* DISTINCION DE MAYUSCULAS/MINUSCULAS, IGUAL QUE LAS DE PLAN/
027319* POLIZA/TIPO DE POLIZA ARRIBA
027320*
027321 77  WS-ESTADO-CIVIL-MAY     PIC X(10).
027322 77  WS-GRUPO-MAY            PIC X(10).
027323 77  WS-PARENTESCO-MAY       PIC X(15).
027324*
027330* TABLA DE EXCLUSION (R5) CARREGADA EM MEMORIA
027400*
027500 01  TAB-EXCLUSAO.
027600     03  TAB-EXCL-ITEM OCCURS 200 TIMES.
027700         05  TE-TIPO-LISTA   PIC X(01).
027800         05  TE-VALOR        PIC X(15).
027900     03  FILLER              PIC X(06).
028000*
028100* TABLA DE PLANES/POLIZAS (R3) CARREGADA EM MEMORIA
028200*
028300 01  TAB-PLANOS.
028400     03  TAB-PLANO-ITEM OCCURS 100 TIMES.
028500         05  TP-PLAN         PIC X(05).
028600         05  TP-POLIZA       PIC X(10).
028700         05  TP-VALOR        PIC S9(09)V99.
028800     03  FILLER              PIC X(06).
028900*
029000* TABLA DE TARIFAS POR BANDA DE EDAD (R4) CARREGADA EM MEMORIA
029100*
029200 01  TAB-TARIFAS.
029300     03  TAB-TARIFA-ITEM OCCURS 500 TIMES.
029400         05  TT-EDAD-MIN     PIC 9(03).
029500         05  TT-EDAD-MAX     PIC 9(03).
029600         05  TT-PLAN         PIC X(05).
029700         05  TT-TARIFA       PIC S9(09)V99.
029800     03  FILLER              PIC X(06).
029900*
030000* TABLA DE VALOR DE BENEFICIO (R6) - CONSTANTE DO PROGRAMA
030100*
030200 01  TAB-VALOR-BENEF.
030300     03  TVB-ITEM OCCURS 7 TIMES.
030400         05  TVB-TIPO-POLIZA PIC X(25).
030500         05  TVB-PLAN        PIC X(05).
030600         05  TVB-VALOR       PIC S9(09)V99.
030700     03  FILLER              PIC X(04).
030800*
030900* BUFFER DO GRUPO FAMILIAR (TITULAR + DEPENDIENTES), USADO
031000* PARA APLICAR U3 (ELEGIBILIDAD) E U5 (POLITICA DE BENEFICIO)
031100* ANTES DE GRAVAR O GRUPO COMPLETO NA SAIDA
031200*
031300 01  TAB-GRUPO.
031310*    CADA POSICAO CORRESPONDE A UM REGISTRO R1 DO MESMO TITULAR-
031320*    ID LIDO POR LER-ROSTER01; A POSICAO 1 E SEMPRE O TITULAR
031400     03  TAB-GRUPO-ITEM OCCURS 50 TIMES.
031500         05  TG-TITULAR-ID       PIC X(15).
031600         05  TG-MEMBER-ID        PIC X(15).
031700         05  TG-MEMBER-NAME      PIC X(30).
031800         05  TG-PARENTESCO       PIC X(15).
031900         05  TG-ESTADO-CIVIL     PIC X(10).
032000         05  TG-GRUPO            PIC X(10).
032100         05  TG-TIPO             PIC X(15).
032200         05  TG-ESTADO           PIC X(15).
032300         05  TG-TIPO-POLIZA      PIC X(25).
032400         05  TG-PLAN             PIC X(05).
032500         05  TG-POLIZA           PIC X(10).
032600         05  TG-EDAD             PIC 9(03).
032700         05  TG-SEXO             PIC X(01).
032710*        CAMPOS DE ABAJO SE LLENAN EN FECHA-GRUPO (U3/U4/U5/U6) -
032720*        ANTES DE ESO CADA UNO NACE EN SU VALOR "NO APLICADO"
032800         05  TG-PLAN-VALIDO      PIC X(01).
032900         05  TG-ELEGIBLE         PIC X(01).
033000         05  TG-TRANSICION-EC    PIC X(20).
033100         05  TG-PRIMA-NETA       PIC S9(09)V99.
033200         05  TG-APLICA-BENEF     PIC X(01).
033300         05  TG-TRANSICION-SC    PIC X(01).
033400         05  TG-VALOR-BENEF      PIC S9(09)V99.
033500         05  TG-MOTIVO           PIC X(70).
033600         05  TG-DESCUENTO-POS    PIC S9(09)V99.
033650*        "S" SELECCIONADO/"X" EXCEDENTE DEL RANKING DE PRIORIDAD
033660*        DE BENEFICIARIOS (U5)
033700         05  TG-CANDIDATO        PIC X(01).
033800     03  FILLER                  PIC X(06).
033900*
034000* LISTAS DE PRIORIDADE DA ELEGIBILIDAD (U3) - MESMO PADRAO DE
034100* TABELA CONSTANTE (FILLER + REDEFINES) USADO NO CADASTRO DE
034200* ESTADOS E ESPECIALIDADES
034300*
034400 01  TAB-PRIOR-U3-CASADO-X.
034410*    RANKING 1 (GRUPO CASADO) - PRIMERO EL CONYUGE
034500     03  FILLER PIC X(15) VALUE "CONYUGE".
034510*    RANKING 2 - COMPANERO(A) (UNION LIBRE)
034600     03  FILLER PIC X(15) VALUE "COMPANERO(A)".
034610*    RANKING 3/4 - LOS HIJOS, SIN IMPORTAR EL ORDEN ENTRE ELLOS
034700     03  FILLER PIC X(15) VALUE "HIJO".
034800     03  FILLER PIC X(15) VALUE "HIJA".
034900 01  TAB-PRIOR-U3-CASADO REDEFINES TAB-PRIOR-U3-CASADO-X.
035000     03  TP3C-ITEM PIC X(15) OCCURS 4 TIMES.
035100*
035200 01  TAB-PRIOR-U3-SOLTERO-X.
035210*    RANKING 1 (GRUPO SOLTERO) - PRIMERO EL PADRE
035300     03  FILLER PIC X(15) VALUE "PADRE".
035310*    RANKING 2 - LA MADRE
035400     03  FILLER PIC X(15) VALUE "MADRE".
035410*    RANKING 3/4 - LOS HIJOS, SIN IMPORTAR EL ORDEN ENTRE ELLOS
035500     03  FILLER PIC X(15) VALUE "HIJO".
035600     03  FILLER PIC X(15) VALUE "HIJA".
035700 01  TAB-PRIOR-U3-SOLTERO REDEFINES TAB-PRIOR-U3-SOLTERO-X.
035800     03  TP3S-ITEM PIC X(15) OCCURS 4 TIMES.
035900*-----------------------------------------------------------------
035950*****************************************************
035960* RUTINA PRINCIPAL DEL CICLO DE PLANILLAS - ABRE LOS *
035970* ARCHIVOS, CARGA LAS TABLAS DE CONFIGURACION (U10), *
035980* LEE TODO EL ROSTER POR GRUPO FAMILIAR (U1) Y CIERRA*
035990* EL CICLO CON EL TOTAL DE CONTROL                   *
035995*****************************************************
036000 PROCEDURE DIVISION.
036100 INICIO.
036110*    ORDEN FIJO DE CARGA DE LAS TABLAS DE CONFIGURACION (U10):
036120*    EXCLUSION, PLANES, TARIFAS, PARAMETROS Y, POR ULTIMO, LA
036130*    TABLA DE VALOR DE BENEFICIO (R6, CONSTANTE DEL PROGRAMA)
036200     PERFORM ABRE-ARQUIVOS THRU ABRE-ARQUIVOS-FIM.
036300     PERFORM CARGA-EXCLUSAO THRU CARGA-EXCLUSAO-FIM.
036400     PERFORM CARGA-PLANOS THRU CARGA-PLANOS-FIM.
036500     PERFORM CARGA-TARIFAS THRU CARGA-TARIFAS-FIM.
036600     PERFORM CARGA-PARAMETROS THRU CARGA-PARAMETROS-FIM.
036700     PERFORM CARGA-BENEFICIOS THRU CARGA-BENEFICIOS-FIM.
036800     MOVE ZERO TO WS-QT-GRUPO.
036900     PERFORM ROT-CABEC THRU ROT-CABEC-FIM.
037000     PERFORM LER-ROSTER01 THRU LER-ROSTER01-FIM.
037010*    EL ULTIMO GRUPO FAMILIAR DEL ARCHIVO NO TIENE UN TITULAR
037020*    SIGUIENTE QUE DISPARE LA QUEBRA DE CONTROL DENTRO DE
037030*    LER-ROSTER01, POR ESO SE CIERRA AQUI EXPLICITAMENTE (U1)
037100     IF WS-QT-GRUPO > ZERO
037200        PERFORM FECHA-GRUPO THRU FECHA-GRUPO-FIM.
037300     PERFORM ROT-TOTAIS THRU ROT-TOTAIS-FIM.
037400     GO TO ROT-FIM.
037500*
037600**********************************
037700* ABERTURA DOS ARQUIVOS DO CICLO *
037800**********************************
037900 ABRE-ARQUIVOS.
037910*    EL ROSTER DE SALIDA Y EL RELATORIO DE CONTROL SE ABREN EN
037920*    MODO OUTPUT; LOS DEMAS ARCHIVOS DE CONFIGURACION (R3/R4/R5/
037930*    R11) SOLO SE LEEN, POR ESO NO SE VALIDA ST-ERRO EN ELLOS
038000     OPEN INPUT PLANILLA-ENT.
038100     IF ST-ERRO NOT = "00"
038200        MOVE "ERRO NA ABERTURA DO ROSTER DE ENTRADA" TO MENS
038300        PERFORM ROT-MENS THRU ROT-MENS-FIM
038400        GO TO ROT-FIMS.
038500     OPEN OUTPUT PLANILLA-SAI.
038600     IF ST-ERRO NOT = "00"
038700        MOVE "ERRO NA ABERTURA DO ROSTER DE SAIDA" TO MENS
038800        PERFORM ROT-MENS THRU ROT-MENS-FIM
038900        GO TO ROT-FIMS.
039000     OPEN INPUT ARQ-EXCLUSAO.
039100     OPEN INPUT ARQ-PLANOS.
039200     OPEN INPUT ARQ-TARIFAS.
039300     OPEN INPUT ARQ-PARAMETROS.
039400     OPEN OUTPUT RELATORIO-CTL.
039500     IF ST-ERRO NOT = "00"
039600        MOVE "ERRO NA ABERTURA DO RELATORIO DE CONTROLE" TO MENS
039700        PERFORM ROT-MENS THRU ROT-MENS-FIM
039800        GO TO ROT-FIMS.
039900 ABRE-ARQUIVOS-FIM.
040000     EXIT.
040100*
040200***************************************
040300* CARGA DA LISTA DE EXCLUSION (U10/U2) *
040400***************************************
040500 CARGA-EXCLUSAO.
040600     MOVE ZERO TO WS-QT-EXCL.
040700 CARGA-EXCLUSAO-LOOP.
040800     READ ARQ-EXCLUSAO INTO REG-EXCLUSAO
040900         AT END
041000            GO TO CARGA-EXCLUSAO-FIM.
041010*    TABLA FIJA DE 200 POSICIONES - PASADO ESE LIMITE, LAS FILAS
041020*    DE MAS SIMPLEMENTE NO SE CARGAN (SIN AVISO, IGUAL QUE LAS
041030*    DEMAS TABLAS DE ESTE PROGRAMA)
041100     IF WS-QT-EXCL < 200
041200        ADD 1 TO WS-QT-EXCL
041300        MOVE EXC-LISTA-TIPO TO TE-TIPO-LISTA(WS-QT-EXCL)
041400        MOVE EXC-VALOR      TO TE-VALOR(WS-QT-EXCL).
041500     GO TO CARGA-EXCLUSAO-LOOP.
041600 CARGA-EXCLUSAO-FIM.
041700     CLOSE ARQ-EXCLUSAO.
041800     EXIT.
041900*
042000*************************************************
042100* CARGA DA TABLA DE PLANES/POLIZAS (U10/U6)      *
042200*************************************************
042300 CARGA-PLANOS.
042400     MOVE ZERO TO WS-QT-PLANO.
042500 CARGA-PLANOS-LOOP.
042600     READ ARQ-PLANOS INTO REG-PLANO
042700         AT END
042800            GO TO CARGA-PLANOS-FIM.
042900     IF WS-QT-PLANO < 100
043000        ADD 1 TO WS-QT-PLANO
043100        MOVE PLA-PLAN       TO TP-PLAN(WS-QT-PLANO)
043110        MOVE PLA-POLIZA     TO TP-POLIZA(WS-QT-PLANO)
043120        MOVE PLA-VALOR      TO TP-VALOR(WS-QT-PLANO)
043130*       PLAN/POLIZA SE GUARDAN EN MAYUSCULAS PARA QUE LA
043140*       COMPARACION CONTRA EL REGISTRO SEA SIN DISTINCION
043150*       DE MAYUSCULAS/MINUSCULAS (U6)
043160        INSPECT TP-PLAN(WS-QT-PLANO)
043170           CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA
043180        INSPECT TP-POLIZA(WS-QT-PLANO)
043190           CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
043400     GO TO CARGA-PLANOS-LOOP.
043500 CARGA-PLANOS-FIM.
043600     CLOSE ARQ-PLANOS.
043700     EXIT.
043800*
043900*************************************************
044000* CARGA DA TABLA DE TARIFAS POR BANDA (U10/U4)   *
044100*************************************************
044200 CARGA-TARIFAS.
044300     MOVE ZERO TO WS-QT-TARIFA.
044400 CARGA-TARIFAS-LOOP.
044500     READ ARQ-TARIFAS INTO REG-TARIFA
044600         AT END
044700            GO TO CARGA-TARIFAS-FIM.
044800     IF WS-QT-TARIFA < 500
044900        ADD 1 TO WS-QT-TARIFA
045000        MOVE TAR-EDAD-MIN   TO TT-EDAD-MIN(WS-QT-TARIFA)
045100        MOVE TAR-EDAD-MAX   TO TT-EDAD-MAX(WS-QT-TARIFA)
045200        MOVE TAR-PLAN       TO TT-PLAN(WS-QT-TARIFA)
045210        MOVE TAR-TARIFA     TO TT-TARIFA(WS-QT-TARIFA)
045220*       PLAN DE LA TABLA DE TARIFAS EN MAYUSCULAS, PARA LA
045230*       COMPARACION SIN DISTINCION DE MAYUSCULAS DE U4
045240        INSPECT TT-PLAN(WS-QT-TARIFA)
045250           CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
045400     GO TO CARGA-TARIFAS-LOOP.
045500 CARGA-TARIFAS-FIM.
045600     CLOSE ARQ-TARIFAS.
045700     EXIT.
045800*
045900****************************************************
046000* CARGA DOS PARAMETROS ESCALARES (R11/U10) - LIDOS  *
046100* MAS NAO CONSUMIDOS POR NENHUMA REGRA POSTERIOR    *
046200****************************************************
046300 CARGA-PARAMETROS.
046310*    LEITURA UNICA (SEM LACO) - O ARQUIVO DE PARAMETROS TEM
046320*    UM UNICO REGISTRO; SE NAO HOUVER REGISTRO, SEGUE SEM ERRO
046400     READ ARQ-PARAMETROS INTO REG-PARAMETRO
046500         AT END
046600            NEXT SENTENCE.
046700 CARGA-PARAMETROS-FIM.
046800     CLOSE ARQ-PARAMETROS.
046900     EXIT.
047000*
047100*****************************************************
047200* CARGA DA TABLA DE VALOR DE BENEFICIO (R6) - VALORES*
047300* FIXOS DO PROGRAMA, POR TIPO DE POLIZA E PLAN       *
047400*****************************************************
047500 CARGA-BENEFICIOS.
047510*    VALORES FIXOS NO PROGRAMA - NAO HA ARQUIVO PARA ESTA
047520*    TABLA, AO CONTRARIO DE TAB-EXCLUSAO/TAB-PLANOS/TAB-TARIFA,
047530*    POR ISSO CADA LINHA ABAIXO CARGA UM DOS 7 PARES VALIDOS
047540*    DE (TIPO-POLIZA, PLAN) COM O VALOR DE BENEFICIO DE R6
047550*    ITEM 1 - SURA CLASICA, PLAN 266
047600     MOVE "SALUD SURA CLASICA      " TO TVB-TIPO-POLIZA(1).
047700     MOVE "266"                      TO TVB-PLAN(1).
047800     MOVE 89000.00                   TO TVB-VALOR(1).
047810*    ITEM 2 - SURA CLASICA, PLAN 267 (MESMO VALOR DO ITEM 1)
047900     MOVE "SALUD SURA CLASICA      " TO TVB-TIPO-POLIZA(2).
048000     MOVE "267"                      TO TVB-PLAN(2).
048100     MOVE 89000.00                   TO TVB-VALOR(2).
048110*    ITEM 3 - SURA EVOLUCIONA, PLAN 817
048200     MOVE "SURA EVOLUCIONA         " TO TVB-TIPO-POLIZA(3).
048300     MOVE "817"                      TO TVB-PLAN(3).
048400     MOVE 71000.00                   TO TVB-VALOR(3).
048410*    ITEM 4 - SURA GLOBAL, PLAN 307
048500     MOVE "SALUD SURA GLOBAL       " TO TVB-TIPO-POLIZA(4).
048600     MOVE "307"                      TO TVB-PLAN(4).
048700     MOVE 89000.00                   TO TVB-VALOR(4).
048710*    ITEM 5 - SALUD PARA TODOS, PLAN 13
048800     MOVE "SALUD PARA TODOS        " TO TVB-TIPO-POLIZA(5).
048900     MOVE "13"                       TO TVB-PLAN(5).
049000     MOVE 57000.00                   TO TVB-VALOR(5).
049010*    ITEM 6 - SALUD PARA TODOS, PLAN 11 (MISMO VALOR DEL ITEM 5)
049100     MOVE "SALUD PARA TODOS        " TO TVB-TIPO-POLIZA(6).
049200     MOVE "11"                       TO TVB-PLAN(6).
049300     MOVE 57000.00                   TO TVB-VALOR(6).
049310*    ITEM 7 - SALUD PARA TODOS, PLAN 12 (MISMO VALOR DEL ITEM 5)
049400     MOVE "SALUD PARA TODOS        " TO TVB-TIPO-POLIZA(7).
049500     MOVE "12"                       TO TVB-PLAN(7).
049600     MOVE 57000.00                   TO TVB-VALOR(7).
049700 CARGA-BENEFICIOS-FIM.
049800     EXIT.
049900*
050000*****************************************************
050100* LACO PRINCIPAL DE LEITURA DO ROSTER (U1) - QUEBRA  *
050200* DE CONTROLE POR TITULAR-ID                         *
050300*****************************************************
050400 LER-ROSTER01.
050500     READ PLANILLA-ENT INTO REG-ENTRADA
050600         AT END
050700            MOVE "S" TO WS-FIM-ROSTER
050800            GO TO LER-ROSTER01-FIM.
050900     ADD 1 TO WS-CONT-LIDOS.
051000     PERFORM VERIFICA-EXCLUSAO THRU VERIFICA-EXCLUSAO-FIM.
051100     IF REG-EXCLUIDO-SIM
051200        ADD 1 TO WS-CONT-EXCLUIDOS
051300        GO TO LER-ROSTER01.
051310*    QUEBRA DE CONTROLE POR TITULAR-ID: UM NOVO TITULAR NO
051320*    REGISTRO ATUAL SIGNIFICA QUE O GRUPO FAMILIAR ANTERIOR
051330*    JA' ESTA' COMPLETO E PODE SER FECHADO (U1)
051400     IF WS-QT-GRUPO > ZERO
051500        IF TG-TITULAR-ID(1) NOT = ENT-TITULAR-ID
051600           PERFORM FECHA-GRUPO THRU FECHA-GRUPO-FIM
051700           MOVE ZERO TO WS-QT-GRUPO.
051800     PERFORM CALCULA-PRIMA THRU CALCULA-PRIMA-FIM.
051900     PERFORM CALCULA-DESCONTO THRU CALCULA-DESCONTO-FIM.
052000     PERFORM ACUMULA-GRUPO THRU ACUMULA-GRUPO-FIM.
052100     GO TO LER-ROSTER01.
052200 LER-ROSTER01-FIM.
052300     EXIT.
052400*
052500*****************************************************
052600* U2 - FILTRO DE EXCLUSION POR PARENTESCO/TIPO/ESTADO*
052700*****************************************************
052800 VERIFICA-EXCLUSAO.
052810*    BASTA UMA COINCIDENCIA DE QUALQUER UM DOS TRES CRITERIOS
052820*    (PARENTESCO, TIPO OU ESTADO) PARA DESCARTAR O REGISTRO -
052830*    OS CRITERIOS NAO SE ACUMULAM, SAO INDEPENDENTES (U2)
052900     MOVE "N" TO WS-EXCLUIDO.
053000     MOVE 1 TO WS-IX-EXCL.
053100 VERIFICA-EXCLUSAO-LOOP.
053200     IF WS-IX-EXCL > WS-QT-EXCL
053300        GO TO VERIFICA-EXCLUSAO-FIM.
053400     IF (TE-TIPO-LISTA(WS-IX-EXCL) = "P"
053500           AND TE-VALOR(WS-IX-EXCL) = ENT-PARENTESCO)
053600        OR (TE-TIPO-LISTA(WS-IX-EXCL) = "T"
053700           AND TE-VALOR(WS-IX-EXCL) = ENT-TIPO)
053800        OR (TE-TIPO-LISTA(WS-IX-EXCL) = "E"
053900           AND TE-VALOR(WS-IX-EXCL) = ENT-ESTADO)
054000        MOVE "S" TO WS-EXCLUIDO
054100        GO TO VERIFICA-EXCLUSAO-FIM.
054200     ADD 1 TO WS-IX-EXCL.
054300     GO TO VERIFICA-EXCLUSAO-LOOP.
054400 VERIFICA-EXCLUSAO-FIM.
054500     EXIT.
054600*
054700*****************************************************
054800* U4 - TARIFACION DE LA PRIMA NETA POR BANDA DE EDAD *
054900*****************************************************
055000 CALCULA-PRIMA.
055100     MOVE ZERO TO WRT-PRIMA-NETA.
055200     IF ENT-PLAN = SPACES
055300        GO TO CALCULA-PRIMA-FIM.
055400     IF ENT-EDAD IS NOT NUMERIC
055500        GO TO CALCULA-PRIMA-FIM.
055510*    PLAN DEL REGISTRO A MAYUSCULAS ANTES DE BUSCAR EN LA
055520*    TABLA DE TARIFAS (COMPARACION SIN DISTINCION DE
055530*    MAYUSCULAS/MINUSCULAS, U4)
055540     MOVE ENT-PLAN TO WS-PLAN-MAY.
055550     INSPECT WS-PLAN-MAY
055560        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
055600     MOVE 1 TO WS-IX-TARIFA.
055700 CALCULA-PRIMA-LOOP.
055800     IF WS-IX-TARIFA > WS-QT-TARIFA
055900        GO TO CALCULA-PRIMA-FIM.
056000     IF ENT-EDAD >= TT-EDAD-MIN(WS-IX-TARIFA)
056100        AND ENT-EDAD <= TT-EDAD-MAX(WS-IX-TARIFA)
056200        AND TT-PLAN(WS-IX-TARIFA) = WS-PLAN-MAY
056300        MOVE TT-TARIFA(WS-IX-TARIFA) TO WRT-PRIMA-NETA
056400        GO TO CALCULA-PRIMA-FIM.
056500     ADD 1 TO WS-IX-TARIFA.
056600     GO TO CALCULA-PRIMA-LOOP.
056700 CALCULA-PRIMA-FIM.
056800     EXIT.
056900*
057000*****************************************************
057100* U6 - VALIDEZ DE PLAN E DESCUENTO POS (PLAN/POLIZA) *
057200*****************************************************
057300 CALCULA-DESCONTO.
057310*    PLAN/POLIZA DEL REGISTRO A MAYUSCULAS ANTES DE VALIDAR EL
057320*    PLAN Y DE BUSCAR EL DESCUENTO POS (U6) - SE HACE UNA SOLA
057330*    VEZ AQUI PORQUE VERIFICA-PLANO-VALIDO TAMBIEN LOS USA
057340     MOVE ENT-PLAN TO WS-PLAN-MAY.
057350     INSPECT WS-PLAN-MAY
057360        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
057370     MOVE ENT-POLIZA TO WS-POLIZA-MAY.
057380     INSPECT WS-POLIZA-MAY
057390        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
057400     MOVE "N" TO WRT-PLAN-VALIDO.
057500     IF WS-QT-PLANO = ZERO
057600        MOVE "S" TO WRT-PLAN-VALIDO
057700     ELSE
057800        PERFORM VERIFICA-PLANO-VALIDO
057900           THRU VERIFICA-PLANO-VALIDO-FIM.
058000     MOVE ZERO TO WRT-DESCUENTO-POS.
058100     MOVE 1 TO WS-IX-PLANO.
058200 CALCULA-DESCONTO-LOOP.
058300     IF WS-IX-PLANO > WS-QT-PLANO
058400        GO TO CALCULA-DESCONTO-FIM.
058500     IF TP-PLAN(WS-IX-PLANO) NOT = SPACES
058600        AND TP-POLIZA(WS-IX-PLANO) NOT = SPACES
058700        AND TP-PLAN(WS-IX-PLANO) = WS-PLAN-MAY
058800        AND TP-POLIZA(WS-IX-PLANO) = WS-POLIZA-MAY
058900        MOVE TP-VALOR(WS-IX-PLANO) TO WRT-DESCUENTO-POS
059000        GO TO CALCULA-DESCONTO-FIM.
059100     ADD 1 TO WS-IX-PLANO.
059200     GO TO CALCULA-DESCONTO-LOOP.
059300 CALCULA-DESCONTO-FIM.
059400     EXIT.
059500*
059510* CONFIRMA SI EL PLAN DEL REGISTRO EXISTE EN LA TABLA DE PLANES
059520* VIGENTES (R3) - WRT-PLAN-VALIDO VA A "N" DESDE CALCULA-DESCONTO
059530* Y SOLO SE CAMBIA A "S" CUANDO SE ENCUENTRA UNA COINCIDENCIA
059540*
059600 VERIFICA-PLANO-VALIDO.
059700     MOVE 1 TO WS-IX-PLANO.
059800 VERIFICA-PLANO-VALIDO-LOOP.
059900     IF WS-IX-PLANO > WS-QT-PLANO
060000        GO TO VERIFICA-PLANO-VALIDO-FIM.
060100     IF TP-PLAN(WS-IX-PLANO) = WS-PLAN-MAY
060200        MOVE "S" TO WRT-PLAN-VALIDO
060300        GO TO VERIFICA-PLANO-VALIDO-FIM.
060400     ADD 1 TO WS-IX-PLANO.
060500     GO TO VERIFICA-PLANO-VALIDO-LOOP.
060600 VERIFICA-PLANO-VALIDO-FIM.
060700     EXIT.
060800*
060900*****************************************************
061000* ACUMULA O REGISTRO ATUAL NO BUFFER DO GRUPO        *
061100* FAMILIAR (TITULAR-ID) ANTES DO FECHAMENTO DO GRUPO *
061200*****************************************************
061300 ACUMULA-GRUPO.
061310*    TAB-GRUPO SOLO TIENE 50 POSICIONES; UN GRUPO MAS GRANDE
061320*    SE AVISA Y SIMPLEMENTE DEJA DE ACUMULAR MIEMBROS DE MAS
061400     IF WS-QT-GRUPO >= 50
061500        MOVE "*** GRUPO FAMILIAR EXCEDE 50 MEMBROS ***" TO MENS
061600        PERFORM ROT-MENS THRU ROT-MENS-FIM
061700        GO TO ACUMULA-GRUPO-FIM.
061800     ADD 1 TO WS-QT-GRUPO.
061850*    CAMPOS DEL REGISTRO DE ENTRADA, SEGUIDOS DE LOS CAMPOS
061860*    DE RESULTADO QUE SE INICIALIZAN EN "SIN CALCULAR" Y SE
061870*    LLENAN MAS ADELANTE POR ELEGE-BENEFICIARIOS/APLICA-BENEF.
061880*    LOS DOS RESULTADOS DE U4/U6 (PRIMA, VALIDEZ DE PLAN Y
061890*    DESCUENTO POS) YA VIENEN CALCULADOS DESDE LER-ROSTER01
061900     MOVE ENT-TITULAR-ID    TO TG-TITULAR-ID(WS-QT-GRUPO).
062000     MOVE ENT-MEMBER-ID     TO TG-MEMBER-ID(WS-QT-GRUPO).
062100     MOVE ENT-MEMBER-NAME   TO TG-MEMBER-NAME(WS-QT-GRUPO).
062200     MOVE ENT-PARENTESCO    TO TG-PARENTESCO(WS-QT-GRUPO).
062300     MOVE ENT-ESTADO-CIVIL  TO TG-ESTADO-CIVIL(WS-QT-GRUPO).
062400     MOVE ENT-GRUPO         TO TG-GRUPO(WS-QT-GRUPO).
062500     MOVE ENT-TIPO          TO TG-TIPO(WS-QT-GRUPO).
062600     MOVE ENT-ESTADO        TO TG-ESTADO(WS-QT-GRUPO).
062700     MOVE ENT-TIPO-POLIZA   TO TG-TIPO-POLIZA(WS-QT-GRUPO).
062800     MOVE ENT-PLAN          TO TG-PLAN(WS-QT-GRUPO).
062900     MOVE ENT-POLIZA        TO TG-POLIZA(WS-QT-GRUPO).
063000     MOVE ENT-EDAD          TO TG-EDAD(WS-QT-GRUPO).
063100     MOVE ENT-SEXO          TO TG-SEXO(WS-QT-GRUPO).
063200     MOVE WRT-PLAN-VALIDO   TO TG-PLAN-VALIDO(WS-QT-GRUPO).
063300     MOVE WRT-PRIMA-NETA    TO TG-PRIMA-NETA(WS-QT-GRUPO).
063400     MOVE WRT-DESCUENTO-POS TO TG-DESCUENTO-POS(WS-QT-GRUPO).
063410*    LOS CAMPOS DE ABAJO SOLO SE CALCULAN AL CIERRE DEL GRUPO,
063420*    POR FECHA-GRUPO (U3/U5) - AQUI NACEN EN SU VALOR "SIN
063430*    APLICAR" PARA EL CASO DE QUE EL GRUPO TERMINE CON SOLO 1
063440*    MIEMBRO (SIN PERFORM DE FECHA-GRUPO TODAVIA)
063500     MOVE "N"               TO TG-ELEGIBLE(WS-QT-GRUPO).
063600     MOVE SPACES            TO TG-TRANSICION-EC(WS-QT-GRUPO).
063700     MOVE "N"               TO TG-APLICA-BENEF(WS-QT-GRUPO).
063800     MOVE SPACES            TO TG-TRANSICION-SC(WS-QT-GRUPO).
063900     MOVE ZERO              TO TG-VALOR-BENEF(WS-QT-GRUPO).
064000     MOVE SPACES            TO TG-MOTIVO(WS-QT-GRUPO).
064100     MOVE SPACES            TO TG-CANDIDATO(WS-QT-GRUPO).
064200 ACUMULA-GRUPO-FIM.
064300     EXIT.
064400*
064500*****************************************************
064600* FECHAMENTO DO GRUPO FAMILIAR: APLICA U3 E U5 E     *
064700* GRAVA TODOS OS REGISTROS DO GRUPO NO ROSTER SAIDA  *
064800*****************************************************
064900 FECHA-GRUPO.
065000     PERFORM ELEGE-BENEFICIARIOS THRU ELEGE-BENEFICIARIOS-FIM.
065100     PERFORM APLICA-BENEFICIO-GRUPO
065200        THRU APLICA-BENEFICIO-GRUPO-FIM.
065300     PERFORM GRAVA-GRUPO THRU GRAVA-GRUPO-FIM.
065400 FECHA-GRUPO-FIM.
065500     EXIT.
065600*
065700*****************************************************
065800* U3 - ELEGIBILIDAD DE BENEFICIARIOS POR GRUPO       *
065900*****************************************************
066000 ELEGE-BENEFICIARIOS.
066010*    GRUPO VACIO (SIN TITULAR CARGADO) - NADA QUE ELEGIR
066100     IF TG-TITULAR-ID(1) = SPACES
066200        GO TO ELEGE-BENEFICIARIOS-FIM.
066300     PERFORM ZERA-ELEGIBILIDADE THRU ZERA-ELEGIBILIDADE-FIM.
066310*    EL ESTADO CIVIL DEL TITULAR (POSICION 1 DEL GRUPO) DECIDE
066320*    CUAL LISTA DE PRIORIDAD (CASADO O SOLTERO) SE USA ABAJO -
066330*    SE CONVIERTE A MAYUSCULAS PRIMERO PARA QUE "CASADO"/
066340*    "COMPANERO" SE DETECTEN SIN DISTINCION DE MAYUSCULAS (U3)
066400     MOVE "N" TO WS-CASADO-LIKE.
066410     MOVE TG-ESTADO-CIVIL(1) TO WS-ESTADO-CIVIL-MAY.
066420     INSPECT WS-ESTADO-CIVIL-MAY
066430        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
066500     MOVE ZERO TO WS-TALLY.
066600     INSPECT WS-ESTADO-CIVIL-MAY TALLYING WS-TALLY
066700         FOR ALL "CASADO".
066800     IF WS-TALLY > ZERO
066900        MOVE "S" TO WS-CASADO-LIKE.
067000     MOVE ZERO TO WS-TALLY.
067100     INSPECT WS-ESTADO-CIVIL-MAY TALLYING WS-TALLY
067200         FOR ALL "COMPANERO".
067300     IF WS-TALLY > ZERO
067400        MOVE "S" TO WS-CASADO-LIKE.
067500     PERFORM MARCA-TRANSICAO-EC THRU MARCA-TRANSICAO-EC-FIM.
067600     MOVE ZERO TO WS-QT-SELEC.
067700     MOVE 1 TO WS-IX-BENEF.
067710*    RECORRE LA LISTA DE PRIORIDAD (4 PARENTESCOS) Y, PARA CADA
067720*    UNO, TODO EL GRUPO, MARCANDO ELEGIBLE HASTA EL TOPE DE 3
067800 ELEGE-RANK-LOOP.
067900     IF WS-IX-BENEF > 4
068000        GO TO ELEGE-FORCA-PAD-MAD.
068100     IF WS-QT-SELEC >= 3
068200        GO TO ELEGE-FORCA-PAD-MAD.
068300     MOVE 1 TO WS-IX-GRUPO.
068400 ELEGE-MEMBRO-LOOP.
068500     IF WS-IX-GRUPO > WS-QT-GRUPO
068600        ADD 1 TO WS-IX-BENEF
068700        GO TO ELEGE-RANK-LOOP.
068800     IF WS-QT-SELEC < 3
068900        IF WS-CASADO-LIKE = "S"
069000           IF TG-PARENTESCO(WS-IX-GRUPO) = TP3C-ITEM(WS-IX-BENEF)
069100              MOVE "S" TO TG-ELEGIBLE(WS-IX-GRUPO)
069200              ADD 1 TO WS-QT-SELEC
069300        ELSE
069400           IF TG-PARENTESCO(WS-IX-GRUPO) = TP3S-ITEM(WS-IX-BENEF)
069500              MOVE "S" TO TG-ELEGIBLE(WS-IX-GRUPO)
069600              ADD 1 TO WS-QT-SELEC.
069700     ADD 1 TO WS-IX-GRUPO.
069800     GO TO ELEGE-MEMBRO-LOOP.
069900 ELEGE-FORCA-PAD-MAD.
069910*    LA TRANSICION SOLTERO->CASADO (U3) QUITA LA ELEGIBILIDAD
069920*    DEL PADRE/MADRE, AUNQUE HAYA SIDO MARCADO ARRIBA
070000     IF WS-CASADO-LIKE = "S"
070100        PERFORM FORCA-N-PAD-MAD THRU FORCA-N-PAD-MAD-FIM.
070200 ELEGE-BENEFICIARIOS-FIM.
070300     EXIT.
070400*
070410* LIMPIA LAS MARCAS DE ELEGIBILIDAD/TRANSICION DEL GRUPO ANTES
070420* DE VOLVER A APLICAR LA REGLA DE RANKING (EVITA ARRASTRAR
070430* VALORES DE UN GRUPO FAMILIAR ANTERIOR EN EL MISMO BUFFER)
070440*
070500 ZERA-ELEGIBILIDADE.
070600     MOVE 1 TO WS-IX-GRUPO.
070700 ZERA-ELEGIBILIDADE-LOOP.
070800     IF WS-IX-GRUPO > WS-QT-GRUPO
070900        GO TO ZERA-ELEGIBILIDADE-FIM.
071000     MOVE "N" TO TG-ELEGIBLE(WS-IX-GRUPO).
071100     MOVE SPACES TO TG-TRANSICION-EC(WS-IX-GRUPO).
071200     ADD 1 TO WS-IX-GRUPO.
071300     GO TO ZERA-ELEGIBILIDADE-LOOP.
071400 ZERA-ELEGIBILIDADE-FIM.
071500     EXIT.
071600*
071610* DETECTA LA TRANSICION SOLTERO->CASADO POR ESTADO CIVIL: SI EL
071620* GRUPO ES "TIPO CASADO" (WS-CASADO-LIKE) Y AUN TIENE UN MIEMBRO
071630* CON PARENTESCO PADRE/MADRE, SE MARCA EL GRUPO ENTERO PARA QUE
071640* EL REPORTE DEJE CONSTANCIA DEL CAMBIO DE SITUACION FAMILIAR
071650*
071700 MARCA-TRANSICAO-EC.
071800     MOVE "N" TO WS-HOUVE-PAD-MAD.
071900     MOVE 1 TO WS-IX-GRUPO.
072000 MARCA-TRANSICAO-EC-LOOP.
072100     IF WS-IX-GRUPO > WS-QT-GRUPO
072200        GO TO MARCA-TRANSICAO-EC-TESTE.
072300     IF TG-PARENTESCO(WS-IX-GRUPO) = "PADRE"
072400        OR TG-PARENTESCO(WS-IX-GRUPO) = "MADRE"
072500        MOVE "S" TO WS-HOUVE-PAD-MAD.
072600     ADD 1 TO WS-IX-GRUPO.
072700     GO TO MARCA-TRANSICAO-EC-LOOP.
072800 MARCA-TRANSICAO-EC-TESTE.
072900     IF WS-CASADO-LIKE NOT = "S" OR WS-HOUVE-PAD-MAD NOT = "S"
073000        GO TO MARCA-TRANSICAO-EC-FIM.
073100     MOVE 1 TO WS-IX-GRUPO.
073200 MARCA-TRANSICAO-EC-MARCA.
073300     IF WS-IX-GRUPO > WS-QT-GRUPO
073400        GO TO MARCA-TRANSICAO-EC-FIM.
073500     MOVE "SOLTERO->CASADO" TO TG-TRANSICION-EC(WS-IX-GRUPO).
073600     ADD 1 TO WS-IX-GRUPO.
073700     GO TO MARCA-TRANSICAO-EC-MARCA.
073800 MARCA-TRANSICAO-EC-FIM.
073900     EXIT.
074000*
074010* UNA VEZ RECONOCIDA LA TRANSICION SOLTERO->CASADO (U3), EL
074020* PADRE/MADRE YA NO CALIFICA COMO BENEFICIARIO ELEGIBLE - EL
074030* RANKING DE PRIORIDAD SOLO VALE PARA GRUPOS REALMENTE SOLTEROS
074040*
074100 FORCA-N-PAD-MAD.
074200     MOVE 1 TO WS-IX-GRUPO.
074300 FORCA-N-PAD-MAD-LOOP.
074400     IF WS-IX-GRUPO > WS-QT-GRUPO
074500        GO TO FORCA-N-PAD-MAD-FIM.
074600     IF TG-PARENTESCO(WS-IX-GRUPO) = "PADRE"
074700        OR TG-PARENTESCO(WS-IX-GRUPO) = "MADRE"
074800        MOVE "N" TO TG-ELEGIBLE(WS-IX-GRUPO).
074900     ADD 1 TO WS-IX-GRUPO.
075000     GO TO FORCA-N-PAD-MAD-LOOP.
075100 FORCA-N-PAD-MAD-FIM.
075200     EXIT.
075300*
075400*****************************************************
075500* U5 - POLITICA DE BENEFICIOS POR GRUPO FAMILIAR     *
075600*****************************************************
075700 APLICA-BENEFICIO-GRUPO.
075710*    SIN TITULAR O SIN PARENTESCO DEL TITULAR, NO HAY GRUPO
075720*    FAMILIAR SOBRE EL QUE APLICAR LA POLITICA DE BENEFICIOS
075800     IF TG-TITULAR-ID(1) = SPACES OR TG-PARENTESCO(1) = SPACES
075900        GO TO APLICA-BENEFICIO-GRUPO-FIM.
076000     PERFORM ZERA-BENEFICIO THRU ZERA-BENEFICIO-FIM.
076010*    CLASSIFICA-MODO DECIDE SI EL GRUPO ES TRANSICION, CASADO O
076020*    SOLTERO; ESO A SU VEZ DECIDE LA LISTA DE PRIORIDAD A USAR
076100     PERFORM CLASSIFICA-MODO THRU CLASSIFICA-MODO-FIM.
076200     MOVE ZERO TO WS-QT-SELEC.
076300     IF WS-MODO = "TRANSICION"
076400        PERFORM SELECIONA-TRANSICAO THRU SELECIONA-TRANSICAO-FIM
076500     ELSE
076600        IF WS-MODO = "CASADO"
076700           PERFORM SELECIONA-CASADO THRU SELECIONA-CASADO-FIM
076800        ELSE
076900           PERFORM SELECIONA-SOLTERO THRU SELECIONA-SOLTERO-FIM.
077000     PERFORM APLICA-GRAVA-GRUPO THRU APLICA-GRAVA-GRUPO-FIM.
077100 APLICA-BENEFICIO-GRUPO-FIM.
077200     EXIT.
077300*
077310* LIMPIA LOS CAMPOS DE BENEFICIO FAMILIAR DEL GRUPO ANTES DE
077320* APLICAR LA REGLA DE U5, IGUAL RAZON QUE ZERA-ELEGIBILIDADE
077330*
077400 ZERA-BENEFICIO.
077500     MOVE 1 TO WS-IX-GRUPO.
077600 ZERA-BENEFICIO-LOOP.
077700     IF WS-IX-GRUPO > WS-QT-GRUPO
077800        GO TO ZERA-BENEFICIO-FIM.
077900     MOVE "N" TO TG-APLICA-BENEF(WS-IX-GRUPO).
078000     MOVE SPACES TO TG-TRANSICION-SC(WS-IX-GRUPO).
078100     MOVE ZERO TO TG-VALOR-BENEF(WS-IX-GRUPO).
078200     MOVE SPACES TO TG-MOTIVO(WS-IX-GRUPO).
078300     MOVE SPACES TO TG-CANDIDATO(WS-IX-GRUPO).
078400     ADD 1 TO WS-IX-GRUPO.
078500     GO TO ZERA-BENEFICIO-LOOP.
078600 ZERA-BENEFICIO-FIM.
078700     EXIT.
078800*
078900* CLASIFICACION DEL MODO DEL GRUPO (TRANSICION/CASADO/SOLTERO)
078910* PRIMERO SE DETECTA SI HAY CONYUGE/COMPANERO(A) EN EL GRUPO,
078920* LUEGO SE CRUZA ESO CON EL CAMPO DE GRUPO FAMILIAR (ENT-GRUPO)
078930* PARA DISTINGUIR UN SOLTERO QUE PASO A TENER CONYUGE
078940* (TRANSICION) DE UN GRUPO YA CASADO DESDE EL ORIGEN
079000*
079100 CLASSIFICA-MODO.
079200     MOVE "N" TO WS-HAS-CONYUGE.
079300     MOVE 1 TO WS-IX-GRUPO.
079350* RECORRE TODO EL GRUPO BUSCANDO ALGUN PARENTESCO DE CONYUGE
079360* O COMPANERO(A); BASTA UN SOLO MIEMBRO PARA ENCENDER LA
079370* BANDERA WS-HAS-CONYUGE (NO INTERESA CUANTOS HAYA)
079400 CLASSIFICA-CONYUGE-LOOP.
079500     IF WS-IX-GRUPO > WS-QT-GRUPO
079600        GO TO CLASSIFICA-CONYUGE-FIM.
079650*    PARENTESCO DEL MIEMBRO A MAYUSCULAS ANTES DE TALLYING, PARA
079660*    QUE "CONYUGE"/"COMPANERO" SE DETECTEN SIN DISTINCION DE
079670*    MAYUSCULAS/MINUSCULAS (U5)
079680     MOVE TG-PARENTESCO(WS-IX-GRUPO) TO WS-PARENTESCO-MAY.
079690     INSPECT WS-PARENTESCO-MAY
079695        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
079700     MOVE ZERO TO WS-TALLY.
079800     INSPECT WS-PARENTESCO-MAY TALLYING WS-TALLY
079900         FOR ALL "CONYUGE".
080000     IF WS-TALLY > ZERO
080100        MOVE "S" TO WS-HAS-CONYUGE.
080200     MOVE ZERO TO WS-TALLY.
080300     INSPECT WS-PARENTESCO-MAY TALLYING WS-TALLY
080400         FOR ALL "COMPANERO".
080500     IF WS-TALLY > ZERO
080600        MOVE "S" TO WS-HAS-CONYUGE.
080700     ADD 1 TO WS-IX-GRUPO.
080800     GO TO CLASSIFICA-CONYUGE-LOOP.
080900 CLASSIFICA-CONYUGE-FIM.
080910* EL CAMPO TG-GRUPO(1) DEL TITULAR TRAE EL ESTADO CIVIL QUE
080920* VINO EN LA PLANILLA DE ENTRADA; SI EL TITULAR FIGURA SOLTERO
080930* PERO EL GRUPO YA TRAJO CONYUGE/COMPANERO(A), ES UN CASO DE
080940* TRANSICION DE ESTADO CIVIL EN ESTE CORTE - SE CONVIERTE A
080950* MAYUSCULAS UNA SOLA VEZ PARA TODAS LAS PRUEBAS DE ABAJO (U5)
080960     MOVE TG-GRUPO(1) TO WS-GRUPO-MAY.
080970     INSPECT WS-GRUPO-MAY
080980        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
081000     MOVE ZERO TO WS-TALLY.
081100     INSPECT WS-GRUPO-MAY TALLYING WS-TALLY FOR ALL "SOLTERO".
081200     IF WS-TALLY > ZERO AND WS-HAS-CONYUGE = "S"
081300        MOVE "TRANSICION" TO WS-MODO
081500        MOVE 28 TO WS-MODE-LEN
081600        PERFORM MARCA-TRANSICAO-SC THRU MARCA-TRANSICAO-SC-FIM
081700        GO TO CLASSIFICA-MODO-FIM.
081800     MOVE ZERO TO WS-TALLY.
081900     INSPECT WS-GRUPO-MAY TALLYING WS-TALLY FOR ALL "CASADO".
082000     IF WS-TALLY > ZERO
082100        GO TO CLASSIFICA-MODO-CASADO.
082200     MOVE ZERO TO WS-TALLY.
082300     INSPECT WS-GRUPO-MAY TALLYING WS-TALLY FOR ALL "CONYUGE".
082400     IF WS-TALLY > ZERO
082500        GO TO CLASSIFICA-MODO-CASADO.
082600     MOVE ZERO TO WS-TALLY.
082700     INSPECT WS-GRUPO-MAY TALLYING WS-TALLY FOR ALL "COMPANERO".
082800     IF WS-TALLY > ZERO
082900        GO TO CLASSIFICA-MODO-CASADO.
082910* NINGUNA DE LAS PALABRAS CLAVE ANTERIORES APARECIO EN EL
082920* CAMPO DE ESTADO CIVIL DEL TITULAR; SE ASUME SOLTERO
083000     MOVE "SOLTERO" TO WS-MODO.
083100     MOVE "Soltero" TO WS-MODE-TEXTO.
083200     MOVE 7 TO WS-MODE-LEN.
083300     GO TO CLASSIFICA-MODO-FIM.
083400 CLASSIFICA-MODO-CASADO.
083500     MOVE "CASADO" TO WS-MODO.
083600     MOVE "Casado" TO WS-MODE-TEXTO.
083700     MOVE 6 TO WS-MODE-LEN.
083800 CLASSIFICA-MODO-FIM.
083900     EXIT.
084000*
084010* EL MODO "TRANSICION" YA FUE DETECTADO POR CLASSIFICA-MODO;
084020* AQUI SOLO SE MARCA CADA MIEMBRO DEL GRUPO CON LA BANDERA DE
084030* SALIDA SAI-TRANSICION-SC PARA QUE EL ROSTER DEJE CONSTANCIA
084040*
084100 MARCA-TRANSICAO-SC.
084200     MOVE "Transicion Soltero -> Casado" TO WS-MODE-TEXTO.
084300     MOVE 1 TO WS-IX-GRUPO.
084400 MARCA-TRANSICAO-SC-LOOP.
084500     IF WS-IX-GRUPO > WS-QT-GRUPO
084600        GO TO MARCA-TRANSICAO-SC-FIM.
084700     MOVE "S" TO TG-TRANSICION-SC(WS-IX-GRUPO).
084800     ADD 1 TO WS-IX-GRUPO.
084900     GO TO MARCA-TRANSICAO-SC-LOOP.
085000 MARCA-TRANSICAO-SC-FIM.
085100     EXIT.
085200*
085300* SELECAO DE CANDIDATOS POR LISTA DE PRIORIDADE (UM MOVE +
085400* PERFORM POR TOKEN, NA ORDEM DE PRIORIDADE DO MODO)
085500*
085600 SELECIONA-TRANSICAO.
085700     MOVE "TITULAR" TO WS-TOKEN-ATUAL.
085800     MOVE 7 TO WS-TOKEN-LEN.
085900     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
086000     MOVE "CONYUGE" TO WS-TOKEN-ATUAL.
086100     MOVE 7 TO WS-TOKEN-LEN.
086200     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
086300     MOVE "COMPANERO" TO WS-TOKEN-ATUAL.
086400     MOVE 9 TO WS-TOKEN-LEN.
086500     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
086600     MOVE "HIJO" TO WS-TOKEN-ATUAL.
086700     MOVE 4 TO WS-TOKEN-LEN.
086800     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
086900     MOVE "PADRE" TO WS-TOKEN-ATUAL.
087000     MOVE 5 TO WS-TOKEN-LEN.
087100     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
087200     MOVE "MADRE" TO WS-TOKEN-ATUAL.
087300     MOVE 5 TO WS-TOKEN-LEN.
087400     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
087500 SELECIONA-TRANSICAO-FIM.
087600     EXIT.
087700*
087710* PRIORIDAD DE UN GRUPO CASADO: TITULAR, CONYUGE/COMPANERO(A),
087720* HIJOS - SIN PADRE/MADRE, QUE SOLO APLICAN AL GRUPO SOLTERO
087730*
087800 SELECIONA-CASADO.
087900     MOVE "TITULAR" TO WS-TOKEN-ATUAL.
088000     MOVE 7 TO WS-TOKEN-LEN.
088100     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
088200     MOVE "CONYUGE" TO WS-TOKEN-ATUAL.
088300     MOVE 7 TO WS-TOKEN-LEN.
088400     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
088500     MOVE "COMPANERO" TO WS-TOKEN-ATUAL.
088600     MOVE 9 TO WS-TOKEN-LEN.
088700     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
088800     MOVE "HIJO" TO WS-TOKEN-ATUAL.
088900     MOVE 4 TO WS-TOKEN-LEN.
089000     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
089100 SELECIONA-CASADO-FIM.
089200     EXIT.
089300*
089310* PRIORIDAD DE UN GRUPO SOLTERO: TITULAR, PADRE, MADRE, HIJOS -
089320* SIN CONYUGE/COMPANERO(A), RESERVADO A LOS GRUPOS CASADOS
089330*
089400 SELECIONA-SOLTERO.
089500     MOVE "TITULAR" TO WS-TOKEN-ATUAL.
089600     MOVE 7 TO WS-TOKEN-LEN.
089700     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
089800     MOVE "PADRE" TO WS-TOKEN-ATUAL.
089900     MOVE 5 TO WS-TOKEN-LEN.
090000     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
090100     MOVE "MADRE" TO WS-TOKEN-ATUAL.
090200     MOVE 5 TO WS-TOKEN-LEN.
090300     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
090400     MOVE "HIJO" TO WS-TOKEN-ATUAL.
090500     MOVE 4 TO WS-TOKEN-LEN.
090600     PERFORM SELECIONA-POR-TOKEN THRU SELECIONA-POR-TOKEN-FIM.
090700 SELECIONA-SOLTERO-FIM.
090800     EXIT.
090900*
090910* MARCA HASTA 3 MIEMBROS DEL GRUPO CON PARENTESCO IGUAL AL
090920* TOKEN RECIBIDO (WS-TOKEN-ATUAL) COMO "S" CANDIDATO; EL RESTO
090930* QUE EMPAREJE EL TOKEN SE MARCA "X" (EXCEDENTE) PARA QUE
090940* MOTIVO-EXCEDE REGISTRE EL MOTIVO EN EL ROSTER DE SALIDA
090950*
091000 SELECIONA-POR-TOKEN.
091100     MOVE 1 TO WS-IX-GRUPO.
091200 SELECIONA-POR-TOKEN-LOOP.
091300     IF WS-IX-GRUPO > WS-QT-GRUPO
091400        GO TO SELECIONA-POR-TOKEN-FIM.
091500     IF TG-CANDIDATO(WS-IX-GRUPO) NOT = SPACES
091600        GO TO SELECIONA-POR-TOKEN-PROX.
091610*    PARENTESCO DEL MIEMBRO A MAYUSCULAS ANTES DE COMPARAR CONTRA
091620*    EL TOKEN (QUE YA VIENE EN MAYUSCULAS DE SELECIONA-TRANSICAO/
091630*    SELECIONA-CASADO/SELECIONA-SOLTERO) - PRUEBA SIN DISTINCION
091640*    DE MAYUSCULAS/MINUSCULAS, IGUAL QUE LAS DEMAS DE U5
091650     MOVE TG-PARENTESCO(WS-IX-GRUPO) TO WS-PARENTESCO-MAY.
091660     INSPECT WS-PARENTESCO-MAY
091670        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
091700     MOVE ZERO TO WS-TALLY.
091800     INSPECT WS-PARENTESCO-MAY TALLYING WS-TALLY
091900         FOR ALL WS-TOKEN-ATUAL(1:WS-TOKEN-LEN).
092000     IF WS-TALLY = ZERO
092100        GO TO SELECIONA-POR-TOKEN-PROX.
092200     IF WS-QT-SELEC < 3
092300        MOVE "S" TO TG-CANDIDATO(WS-IX-GRUPO)
092400        ADD 1 TO WS-QT-SELEC
092500     ELSE
092600        MOVE "X" TO TG-CANDIDATO(WS-IX-GRUPO)
092700        PERFORM MOTIVO-EXCEDE THRU MOTIVO-EXCEDE-FIM.
092800 SELECIONA-POR-TOKEN-PROX.
092900     ADD 1 TO WS-IX-GRUPO.
093000     GO TO SELECIONA-POR-TOKEN-LOOP.
093100 SELECIONA-POR-TOKEN-FIM.
093200     EXIT.
093300*
093310* ARMA EL TEXTO DEL MOTIVO PARA EL CANDIDATO QUE NO ENTRO EN EL
093320* TOPE DE 3 BENEFICIARIOS DEL GRUPO (U5)
093330*
093400 MOTIVO-EXCEDE.
093500     STRING "Excede el maximo de 3 beneficiarios del grupo '"
093600             DELIMITED BY SIZE
093700         WS-MODE-TEXTO(1:WS-MODE-LEN) DELIMITED BY SIZE
093800         "'" DELIMITED BY SIZE
093900         INTO TG-MOTIVO(WS-IX-GRUPO).
094000 MOTIVO-EXCEDE-FIM.
094100     EXIT.
094200*
094300* PASSADA FINAL: OTORGA O BENEFICIO AOS CANDIDATOS OU GRAVA
094400* O MOTIVO PADRAO QUANDO O BENEFICIO NAO PUDE SER OTORGADO
094500*
094600 APLICA-GRAVA-GRUPO.
094700     MOVE 1 TO WS-IX-GRUPO.
094800 APLICA-GRAVA-GRUPO-LOOP.
094900     IF WS-IX-GRUPO > WS-QT-GRUPO
095000        GO TO APLICA-GRAVA-GRUPO-FIM.
095100     PERFORM BUSCA-VALOR-BENEFICIO THRU BUSCA-VALOR-BENEFICIO-FIM.
095200     IF TG-CANDIDATO(WS-IX-GRUPO) = "S" AND WS-VALOR-TABELA > ZERO
095300        MOVE "S" TO TG-APLICA-BENEF(WS-IX-GRUPO)
095400        MOVE WS-VALOR-TABELA TO TG-VALOR-BENEF(WS-IX-GRUPO)
095500        STRING "Aplica segun grupo '" DELIMITED BY SIZE
095600            WS-MODE-TEXTO(1:WS-MODE-LEN) DELIMITED BY SIZE
095700            "' y plan " DELIMITED BY SIZE
095800            TG-PLAN(WS-IX-GRUPO) DELIMITED BY SIZE
095900            INTO TG-MOTIVO(WS-IX-GRUPO)
096000     ELSE
096100        IF TG-MOTIVO(WS-IX-GRUPO) = SPACES
096200           PERFORM DEFINE-MOTIVO-PADRAO
096300              THRU DEFINE-MOTIVO-PADRAO-FIM.
096400     ADD 1 TO WS-IX-GRUPO.
096500     GO TO APLICA-GRAVA-GRUPO-LOOP.
096600 APLICA-GRAVA-GRUPO-FIM.
096700     EXIT.
096800*
096900 BUSCA-VALOR-BENEFICIO.
096910*    TIPO DE POLIZA DEL GRUPO A MAYUSCULAS: LA CLAVE DE BUSQUEDA
096920*    DE R6 ES (TIPO-POLIZA SIN DISTINCION DE MAYUSCULAS, PLAN
096930*    EXACTO) - EL PLAN NO SE CONVIERTE, SOLO EL TIPO DE POLIZA
097000     MOVE ZERO TO WS-VALOR-TABELA.
097010     MOVE TG-TIPO-POLIZA(WS-IX-GRUPO) TO WS-TIPO-POLIZA-MAY.
097020     INSPECT WS-TIPO-POLIZA-MAY
097030        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
097100     MOVE 1 TO WS-IX-BENEF.
097200 BUSCA-VALOR-BENEFICIO-LOOP.
097300     IF WS-IX-BENEF > 7
097400        GO TO BUSCA-VALOR-BENEFICIO-FIM.
097500     IF TVB-TIPO-POLIZA(WS-IX-BENEF) = WS-TIPO-POLIZA-MAY
097600        AND TVB-PLAN(WS-IX-BENEF) = TG-PLAN(WS-IX-GRUPO)
097700        MOVE TVB-VALOR(WS-IX-BENEF) TO WS-VALOR-TABELA
097800        GO TO BUSCA-VALOR-BENEFICIO-FIM.
097900     ADD 1 TO WS-IX-BENEF.
098000     GO TO BUSCA-VALOR-BENEFICIO-LOOP.
098100 BUSCA-VALOR-BENEFICIO-FIM.
098200     EXIT.
098300*
098310* CUANDO EL BENEFICIO NO SE OTORGA Y AUN NO HAY UN MOTIVO MAS
098320* ESPECIFICO GRABADO (POR EJEMPLO EL DE MOTIVO-EXCEDE), ESTA
098330* RUTINA DEJA UN TEXTO EXPLICATIVO GENERICO SEGUN LA CAUSA MAS
098340* PROBABLE: TABLA SIN VALOR CONFIGURADO, PARENTESCO PADRE/MADRE
098350* EN GRUPO CASADO, CONYUGE/COMPANERO EN GRUPO SOLTERO, O FUERA
098360* DE PRIORIDAD DEL MODO DEL GRUPO
098370*
098400 DEFINE-MOTIVO-PADRAO.
098500     IF WS-VALOR-TABELA = ZERO
098600        STRING "No existe valor configurado en la tabla de benefi"
098700               DELIMITED BY SIZE
098800            "cios para este plan/tipo de poliza."
098900               DELIMITED BY SIZE
099000            INTO TG-MOTIVO(WS-IX-GRUPO)
099100        GO TO DEFINE-MOTIVO-PADRAO-FIM.
099110*    GRUPO DEL TITULAR Y PARENTESCO DEL MIEMBRO A MAYUSCULAS UNA
099120*    SOLA VEZ, PARA QUE TODAS LAS PRUEBAS "CONTAINS" DE ABAJO
099130*    SEAN SIN DISTINCION DE MAYUSCULAS/MINUSCULAS (U5)
099140     MOVE TG-GRUPO(1) TO WS-GRUPO-MAY.
099150     INSPECT WS-GRUPO-MAY
099160        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
099170     MOVE TG-PARENTESCO(WS-IX-GRUPO) TO WS-PARENTESCO-MAY.
099180     INSPECT WS-PARENTESCO-MAY
099190        CONVERTING WS-ALFA-MINUSCULA TO WS-ALFA-MAYUSCULA.
099200     MOVE ZERO TO WS-TALLY.
099300     INSPECT WS-GRUPO-MAY TALLYING WS-TALLY FOR ALL "CASADO".
099310*    NO HACE FALTA DISTINGUIR PADRE DE MADRE: BASTA ACUMULAR LAS
099320*    DOS BUSQUEDAS EN EL MISMO CONTADOR ANTES DE PROBARLO (ASI
099330*    EVITAMOS UN IF ANIDADO QUE NECESITARIA END-IF)
099400     IF WS-TALLY > ZERO
099500        MOVE ZERO TO WS-TALLY2
099600        INSPECT WS-PARENTESCO-MAY TALLYING WS-TALLY2
099700            FOR ALL "PADRE"
099750        INSPECT WS-PARENTESCO-MAY TALLYING WS-TALLY2
099760            FOR ALL "MADRE"
100200        IF WS-TALLY2 > ZERO
100300           STRING "No aplica porque el grupo es Casado y el"
100400                  DELIMITED BY SIZE
100500               " parentesco es Padre/Madre." DELIMITED BY SIZE
100600               INTO TG-MOTIVO(WS-IX-GRUPO)
100700           GO TO DEFINE-MOTIVO-PADRAO-FIM.
100800     MOVE ZERO TO WS-TALLY.
100900     INSPECT WS-GRUPO-MAY TALLYING WS-TALLY FOR ALL "SOLTERO".
101000     IF WS-TALLY > ZERO
101100        MOVE ZERO TO WS-TALLY2
101200        INSPECT WS-PARENTESCO-MAY TALLYING WS-TALLY2
101300            FOR ALL "CONYUGE"
101350        INSPECT WS-PARENTESCO-MAY TALLYING WS-TALLY2
101360            FOR ALL "COMPANERO"
101800        IF WS-TALLY2 > ZERO
101900           STRING "Grupo indica Soltero, pero se detecto"
102000                  DELIMITED BY SIZE
102100               " Conyuge/Companero(a). Se considera transicion."
102200                  DELIMITED BY SIZE
102300               INTO TG-MOTIVO(WS-IX-GRUPO)
102400           GO TO DEFINE-MOTIVO-PADRAO-FIM.
102500     STRING "No aplica por regla del grupo '" DELIMITED BY SIZE
102600         WS-MODE-TEXTO(1:WS-MODE-LEN) DELIMITED BY SIZE
102700         "'. Parentesco fuera de prioridad." DELIMITED BY SIZE
102800         INTO TG-MOTIVO(WS-IX-GRUPO).
102900 DEFINE-MOTIVO-PADRAO-FIM.
103000     EXIT.
103100*
103200*****************************************************
103300* GRAVACAO DO GRUPO COMPLETO NO ROSTER DE SAIDA E    *
103400* ACUMULO DOS TOTAIS DE CONTROLE                     *
103500*****************************************************
103600 GRAVA-GRUPO.
103700     MOVE 1 TO WS-IX-GRUPO.
103800 GRAVA-GRUPO-LOOP.
103900     IF WS-IX-GRUPO > WS-QT-GRUPO
104000        GO TO GRAVA-GRUPO-FIM.
104010* CADA MIEMBRO DEL GRUPO SE PASA DE LA TABLA TG- A SU CAMPO
104020* CORRESPONDIENTE EN EL REGISTRO DE SALIDA SAI-, EN EL MISMO
104030* ORDEN EN QUE ESOS CAMPOS FUERON CALCULADOS/MARCADOS ANTES
104040*
104050* PRIMERO LOS CAMPOS QUE VINIERON DEL R1 SIN CAMBIOS (MISMO
104060* ORDEN DE REG-ENTRADA)
104100     MOVE TG-TITULAR-ID(WS-IX-GRUPO)     TO SAI-TITULAR-ID.
104200     MOVE TG-MEMBER-ID(WS-IX-GRUPO)      TO SAI-MEMBER-ID.
104300     MOVE TG-MEMBER-NAME(WS-IX-GRUPO)    TO SAI-MEMBER-NAME.
104400     MOVE TG-PARENTESCO(WS-IX-GRUPO)     TO SAI-PARENTESCO.
104500     MOVE TG-ESTADO-CIVIL(WS-IX-GRUPO)   TO SAI-ESTADO-CIVIL.
104600     MOVE TG-GRUPO(WS-IX-GRUPO)          TO SAI-GRUPO.
104700     MOVE TG-TIPO(WS-IX-GRUPO)           TO SAI-TIPO.
104800     MOVE TG-ESTADO(WS-IX-GRUPO)         TO SAI-ESTADO.
104900     MOVE TG-TIPO-POLIZA(WS-IX-GRUPO)    TO SAI-TIPO-POLIZA.
105000     MOVE TG-PLAN(WS-IX-GRUPO)           TO SAI-PLAN.
105100     MOVE TG-POLIZA(WS-IX-GRUPO)         TO SAI-POLIZA.
105200     MOVE TG-EDAD(WS-IX-GRUPO)           TO SAI-EDAD.
105300     MOVE TG-SEXO(WS-IX-GRUPO)           TO SAI-SEXO.
105310*    A PARTIR DE AQUI, LOS CAMPOS CALCULADOS POR U3/U4/U5/U6
105320*    (VALIDEZ DE PLAN, ELEGIBILIDAD, TRANSICIONES, PRIMA,
105330*    BENEFICIO Y DESCUENTO POS)
105400     MOVE TG-PLAN-VALIDO(WS-IX-GRUPO)    TO SAI-PLAN-VALIDO.
105500     MOVE TG-ELEGIBLE(WS-IX-GRUPO)       TO SAI-ELEGIBLE.
105600     MOVE TG-TRANSICION-EC(WS-IX-GRUPO)  TO SAI-TRANSICION-EC.
105700     MOVE TG-PRIMA-NETA(WS-IX-GRUPO)     TO SAI-PRIMA-NETA.
105800     MOVE TG-APLICA-BENEF(WS-IX-GRUPO)   TO SAI-APLICA-BENEF.
105900     MOVE TG-TRANSICION-SC(WS-IX-GRUPO)  TO SAI-TRANSICION-SC.
106000     MOVE TG-VALOR-BENEF(WS-IX-GRUPO)    TO SAI-VALOR-BENEF.
106100     MOVE TG-MOTIVO(WS-IX-GRUPO)         TO SAI-MOTIVO.
106200     MOVE TG-DESCUENTO-POS(WS-IX-GRUPO)  TO SAI-DESCUENTO-POS.
106300     WRITE REG-SAIDA.
106400     IF ST-ERRO NOT = "00"
106500        MOVE "ERRO NA GRAVACAO DO ROSTER DE SAIDA" TO MENS
106600        PERFORM ROT-MENS THRU ROT-MENS-FIM
106700        GO TO ROT-FIMS.
106800     ADD 1 TO WS-CONT-GRAVADOS.
106810* LOS ACUMULADORES DE WS-TOTAIS-VALOR/CTRL SE ALIMENTAN AQUI,
106820* MIEMBRO POR MIEMBRO, PARA QUE ROT-TOTAIS LOS IMPRIMA AL
106830* CIERRE DEL CICLO (U1)
106900     ADD TG-PRIMA-NETA(WS-IX-GRUPO)      TO WS-TOT-PRIMA.
107000     ADD TG-DESCUENTO-POS(WS-IX-GRUPO)   TO WS-TOT-DESCONTO.
107100     IF TG-ELEGIBLE(WS-IX-GRUPO) = "S"
107200        ADD 1 TO WS-CONT-ELEGIVEIS.
107300     IF TG-APLICA-BENEF(WS-IX-GRUPO) = "S"
107400        ADD 1 TO WS-CONT-BENEFIC
107500        ADD TG-VALOR-BENEF(WS-IX-GRUPO) TO WS-TOT-BENEFICIO.
107600     ADD 1 TO WS-IX-GRUPO.
107700     GO TO GRAVA-GRUPO-LOOP.
107800 GRAVA-GRUPO-FIM.
107900     EXIT.
108000*
108100*****************************************************
108200* CABECALHO DO RELATORIO DE CONTROLE (IMPRESSO UMA   *
108300* UNICA VEZ, NO INICIO DO CICLO)                     *
108400*****************************************************
108500 ROT-CABEC.
108510* TITULO FIJO DEL RELATORIO DE CONTROL, SEGUIDO DE UNA LINEA
108520* EN BLANCO PARA SEPARAR EL TITULO DE LOS TOTALES DE ROT-TOTAIS
108600     MOVE SPACES TO REG-CTLRPT.
108700     MOVE "PROCESO DE PLANILLAS - RESUMEN DE CONTROL"
108800          TO REG-CTLRPT.
108900     WRITE REG-CTLRPT.
109000     MOVE SPACES TO REG-CTLRPT.
109100     WRITE REG-CTLRPT.
109200 ROT-CABEC-FIM.
109300     EXIT.
109400*
109500*****************************************************
109600* TOTAIS FINAIS DO RELATORIO DE CONTROLE (U1)        *
109700*****************************************************
109800 ROT-TOTAIS.
109810* CADA LINEA DEL RESUMEN SIGUE EL MISMO PATRON: ETIQUETA FIJA
109820* EN LAS PRIMERAS 30 POSICIONES, VALOR EDITADO A LA DERECHA -
109830* LOS CONTADORES/ACUMULADORES FUERON LLENADOS POR GRAVA-GRUPO
109840*
109850* LOS CINCO PRIMEROS RENGLONES SON CONTADORES ENTEROS Y USAN
109860* WS-EDICAO-INT (9 POSICIONES); LOS TRES ULTIMOS SON VALORES
109870* MONETARIOS Y USAN WS-EDICAO-VALOR (14 POSICIONES, CON SIGNO)
109880*
109900     MOVE SPACES TO REG-CTLRPT.
110000     MOVE "REGISTROS LEIDOS.............." TO REG-CTLRPT(1:30).
110100     MOVE WS-CONT-LIDOS TO WS-EDICAO-INT.
110200     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
110300     WRITE REG-CTLRPT.
110400     MOVE SPACES TO REG-CTLRPT.
110500     MOVE "REGISTROS EXCLUIDOS..........." TO REG-CTLRPT(1:30).
110600     MOVE WS-CONT-EXCLUIDOS TO WS-EDICAO-INT.
110700     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
110800     WRITE REG-CTLRPT.
110900     MOVE SPACES TO REG-CTLRPT.
111000     MOVE "REGISTROS PROCESADOS.........." TO REG-CTLRPT(1:30).
111100     MOVE WS-CONT-GRAVADOS TO WS-EDICAO-INT.
111200     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
111300     WRITE REG-CTLRPT.
111400     MOVE SPACES TO REG-CTLRPT.
111500     MOVE "BENEFICIARIOS ELEGIBLES......." TO REG-CTLRPT(1:30).
111600     MOVE WS-CONT-ELEGIVEIS TO WS-EDICAO-INT.
111700     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
111800     WRITE REG-CTLRPT.
111900     MOVE SPACES TO REG-CTLRPT.
112000     MOVE "BENEFICIOS OTORGADOS.........." TO REG-CTLRPT(1:30).
112100     MOVE WS-CONT-BENEFIC TO WS-EDICAO-INT.
112200     MOVE WS-EDICAO-INT TO REG-CTLRPT(33:9).
112300     WRITE REG-CTLRPT.
112400     MOVE SPACES TO REG-CTLRPT.
112500     MOVE "TOTAL PRIMA NETA.............." TO REG-CTLRPT(1:30).
112600     MOVE WS-TOT-PRIMA TO WS-EDICAO-VALOR.
112700     MOVE WS-EDICAO-VALOR TO REG-CTLRPT(32:14).
112800     WRITE REG-CTLRPT.
112900     MOVE SPACES TO REG-CTLRPT.
113000     MOVE "TOTAL VALOR BENEFICIO........." TO REG-CTLRPT(1:30).
113100     MOVE WS-TOT-BENEFICIO TO WS-EDICAO-VALOR.
113200     MOVE WS-EDICAO-VALOR TO REG-CTLRPT(32:14).
113300     WRITE REG-CTLRPT.
113400     MOVE SPACES TO REG-CTLRPT.
113500     MOVE "TOTAL DESCUENTO POS..........." TO REG-CTLRPT(1:30).
113600     MOVE WS-TOT-DESCONTO TO WS-EDICAO-VALOR.
113700     MOVE WS-EDICAO-VALOR TO REG-CTLRPT(32:14).
113800     WRITE REG-CTLRPT.
113900 ROT-TOTAIS-FIM.
114000     EXIT.
114100*
114200**********************
114300* ROTINA DE FIM      *
114400**********************
114500 ROT-FIM.
114600     CLOSE PLANILLA-ENT PLANILLA-SAI RELATORIO-CTL.
114700 ROT-FIMP.
114800     EXIT PROGRAM.
114900 ROT-FIMS.
115000     STOP RUN.
115100*
115200**********************
115300* ROTINA DE MENSAGEM *
115400**********************
115500 ROT-MENS.
115600     DISPLAY MENS.
115700 ROT-MENS-FIM.
115800     EXIT.
115900*---------------------*** FIM DE PROGRAMA ***--------------------*
